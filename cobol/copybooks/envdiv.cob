000100*****************************************************
000200*                                                    *
000300*   E N V I R O N M E N T   D I V I S I O N          *
000400*       Common Configuration For All Index          *
000500*       Analytics (IA) Programs                     *
000600*                                                    *
000700*****************************************************
000800*
000900* 14/06/84 vbc - Created for the Index Analytics suite.
001000* 09/11/98 vbc - Y2K review - no date fields live here, no change.
001100*
001200 CONFIGURATION SECTION.
001300 SOURCE-COMPUTER.   IBM-370.
001400 OBJECT-COMPUTER.   IBM-370.
001500 SPECIAL-NAMES.
001600     C01            IS TOP-OF-PAGE
001700     CLASS IA-NUMERIC-CLASS  IS "0" THRU "9"
001800     UPSI-0         ON  STATUS IS IA-TEST-RUN-SWITCH
001900                    OFF STATUS IS IA-PRODUCTION-SWITCH.
002000*
