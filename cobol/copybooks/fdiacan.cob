000100*  FD - Canonical dataset file (written by ia010, read by all
000200*  statistics programs).
000300 fd  Canonical-File
000400     label records are standard
000500     record contains 140 characters.
000600 copy "wsiacan.cob".
000700*
