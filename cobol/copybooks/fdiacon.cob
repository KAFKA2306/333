000100*  FD - Constituent input file (ia010).
000200 fd  Constituent-File
000300     label records are standard
000400     record contains 80 characters.
000500 copy "wsiacon.cob".
000600*
