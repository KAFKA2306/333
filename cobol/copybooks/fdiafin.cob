000100*  FD - Financial input file (ia010).
000200 fd  Financial-File
000300     label records are standard
000400     record contains 96 characters.
000500 copy "wsiafin.cob".
000600*
