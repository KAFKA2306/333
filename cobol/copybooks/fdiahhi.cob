000100*  FD - Sector concentration (HHI) metrics file (written by ia050,
000200*  read by ia060).
000300 fd  Hhi-Metrics-File
000400     label records are standard
000500     record contains 40 characters.
000600 copy "wsiahhi.cob".
000700*
