000100*  FD - PBR metrics file (written by ia020, read by ia060).
000200 fd  Pbr-Metrics-File
000300     label records are standard
000400     record contains 60 characters.
000500 copy "wsiapbr.cob".
000600*
