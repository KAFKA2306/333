000100*  FD - ROE metrics file (written by ia030, read by ia060).
000200 fd  Roe-Metrics-File
000300     label records are standard
000400     record contains 60 characters.
000500 copy "wsiaroe.cob".
000600*
