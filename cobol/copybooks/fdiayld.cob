000100*  FD - Yield metrics file (written by ia040, read by ia060).
000200 fd  Yield-Metrics-File
000300     label records are standard
000400     record contains 40 characters.
000500 copy "wsiayld.cob".
000600*
