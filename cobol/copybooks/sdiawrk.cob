000100*  SD - sort work file for financials dedup (ia010).  Sorted
000200*  ascending on index, code, then date so that, within an
000300*  (index, code) group, the last record released carries the
000400*  latest date - see ab010-Keep-Latest in ia010.
000500 sd  Sort-Work-File.
000600 01  Sort-Work-Record.
000700     03  Swk-Index             pic x(12).
000800     03  Swk-Code              pic x(8).
000900     03  Swk-Date              pic x(10).
001000     03  Swk-Read-Seq          pic 9(7)  comp.
001100     03  Swk-Pbr               pic s9(5)v9(4) comp-3.
001200     03  Swk-Pbr-Flag          pic x.
001300     03  Swk-Roe               pic s9(5)v9(4) comp-3.
001400     03  Swk-Roe-Flag          pic x.
001500     03  Swk-Dy                pic s9(5)v9(4) comp-3.
001600     03  Swk-Dy-Flag           pic x.
001700     03  Swk-Mkt-Cap           pic s9(13)v9(2) comp-3.
001800     03  Swk-Mkt-Cap-Flag      pic x.
001900     03  Swk-Weight            pic s9(3)v9(6) comp-3.
002000     03  Swk-Weight-Flag       pic x.
002100     03  filler                pic x(10).
002200*
