000100*  Select clause - Canonical dataset file (output from ia010,
000200*  input to ia020/030/040/050).
000300 select Canonical-File       assign to CANFILE
000400                             organization is sequential
000500                             file status  is Can-Status.
000600*
