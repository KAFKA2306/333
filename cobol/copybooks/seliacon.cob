000100*  Select clause - Constituent input file (ia010).
000200 select Constituent-File     assign to CONFILE
000300                             organization is sequential
000400                             file status  is Con-Status.
000500*
