000100*  Select clause - Financial input file (ia010).
000200 select Financial-File       assign to FINFILE
000300                             organization is sequential
000400                             file status  is Fin-Status.
000500*
