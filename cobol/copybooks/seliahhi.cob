000100*  Select clause - Sector concentration (HHI) metrics file
000200*  (output from ia050, input ia060).
000300 select Hhi-Metrics-File     assign to HHIFILE
000400                             organization is sequential
000500                             file status  is Hhi-Status.
000600*
