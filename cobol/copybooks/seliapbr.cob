000100*  Select clause - PBR metrics file (output from ia020, input ia060).
000200 select Pbr-Metrics-File     assign to PBRFILE
000300                             organization is sequential
000400                             file status  is Pbr-Status.
000500*
