000100*  Select clause - ROE metrics file (output from ia030, input ia060).
000200 select Roe-Metrics-File     assign to ROEFILE
000300                             organization is sequential
000400                             file status  is Roe-Status.
000500*
