000100*  Select clause - Comparison report print file (ia060), 132 cols.
000200 select Print-File           assign to RPTFILE
000300                             organization is sequential
000400                             file status  is Rpt-Status.
000500*
