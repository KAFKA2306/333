000100*  Select clause - sort work file for financials dedup (ia010).
000200 select Sort-Work-File       assign to SORTWK1.
000300*
