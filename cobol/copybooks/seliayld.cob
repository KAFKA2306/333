000100*  Select clause - Yield metrics file (output from ia040, input ia060).
000200 select Yield-Metrics-File   assign to YLDFILE
000300                             organization is sequential
000400                             file status  is Yld-Status.
000500*
