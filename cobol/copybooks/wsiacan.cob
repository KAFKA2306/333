000100*****************************************************
000200*                                                    *
000300*   W S I A C A N  -  Canonical Dataset Record       *
000400*       Index Analytics - Joined Working File       *
000500*     Uses Can-Index + Can-Code as key (sorted)     *
000600*                                                    *
000700*****************************************************
000800*  Record size 140 bytes - fixed.  One record per (index, code)
000900*  pair seen on the Constituent file, joined to its Financial
001000*  record (if any) by ia010.
001100*
001200* 22/08/84 vbc - Created.
001300* 06/05/03 vbc - Rebuilt to carry the full join for the IA020-050
001400*                statistics suite (was a 2-field extract before this).
001500*
001600 01  IA-Canonical-Record.
001700     03  Can-Index             pic x(12).
001800     03  Can-Code              pic x(8).
001900     03  Can-Name              pic x(30).
002000     03  Can-Sector            pic x(20).
002100     03  Can-Weight            pic s9(3)v9(6) comp-3.
002200     03  Can-Weight-Flag       pic x.
002300     03  Can-Date              pic x(10).
002400     03  Can-Pbr               pic s9(5)v9(4) comp-3.
002500     03  Can-Pbr-Flag          pic x.
002600     03  Can-Roe               pic s9(5)v9(4) comp-3.
002700     03  Can-Roe-Flag          pic x.
002800     03  Can-Dy                pic s9(5)v9(4) comp-3.
002900     03  Can-Dy-Flag           pic x.
003000     03  Can-Mkt-Cap           pic s9(13)v9(2) comp-3.
003100     03  Can-Mkt-Cap-Flag      pic x.
003200     03  filler                pic x(27).
003300*
