000100*****************************************************
000200*                                                    *
000300*   W S I A C O N  -  Constituent Input Record       *
000400*       Index Analytics - Constituent File          *
000500*     Uses Con-Index + Con-Code as key (sorted)     *
000600*                                                    *
000700*****************************************************
000800*  Record size 80 bytes - fixed.
000900*
001000* 22/08/84 vbc - Created.
001100* 03/03/87 vbc - Weight repacked comp-3 to gain filler for growth.
001200* 09/11/98 vbc - Y2K review - no date field here, no change.
001300*
001400 01  IA-Constituent-Record.
001500     03  Con-Index             pic x(12).
001600     03  Con-Code              pic x(8).
001700     03  Con-Name              pic x(30).
001800     03  Con-Sector            pic x(20).
001900     03  Con-Weight            pic s9(3)v9(6) comp-3.
002000     03  Con-Weight-Flag       pic x.
002100     03  filler                pic x(4).
002200*
