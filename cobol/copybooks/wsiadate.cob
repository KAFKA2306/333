000100*****************************************************
000200*                                                    *
000300*   W S I A D A T E  -  Run-Date Work Area           *
000400*       Shared By All Index Analytics Programs      *
000500*                                                    *
000600*****************************************************
000700*
000800* 22/08/84 vbc - Created (lifted from the payroll date routines).
000900* 09/11/98 vbc - Y2K review - Ws-Ia-Year widened to 9(4), no other change.
001000*
001100 01  WS-Ia-Run-Date.
001200     03  filler                pic x(02).
001300     03  WS-Ia-Date           pic x(10)  value "99/99/9999".
001400     03  WS-Ia-UK redefines WS-Ia-Date.
001500         05  WS-Ia-Days       pic 99.
001600         05  filler            pic x.
001700         05  WS-Ia-Month      pic 99.
001800         05  filler            pic x.
001900         05  WS-Ia-Year       pic 9(4).
002000     03  WS-Ia-USA redefines WS-Ia-Date.
002100         05  WS-Ia-USA-Month  pic 99.
002200         05  filler            pic x.
002300         05  WS-Ia-USA-Days   pic 99.
002400         05  filler            pic x.
002500         05  filler            pic 9(4).
002600     03  WS-Ia-Intl redefines WS-Ia-Date.
002700         05  WS-Ia-Intl-Year  pic 9(4).
002800         05  filler            pic x.
002900         05  WS-Ia-Intl-Month pic 99.
003000         05  filler            pic x.
003100         05  WS-Ia-Intl-Days  pic 99.
003200*
003300 01  WS-Ia-Date-Block.
003400     03  WS-Ia-CC-YY          pic 9(4).
003500     03  WS-Ia-MM             pic 99.
003600     03  WS-Ia-DD             pic 99.
003700     03  WS-Ia-HH             pic 99.
003800     03  WS-Ia-MIN            pic 99.
003900     03  WS-Ia-SS             pic 99.
004000     03  filler                pic x(6).
004100*
