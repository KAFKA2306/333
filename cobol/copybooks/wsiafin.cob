000100*****************************************************
000200*                                                    *
000300*   W S I A F I N  -  Financial Input Record         *
000400*       Index Analytics - Financial File            *
000500*     Uses Fin-Index + Fin-Code + Fin-Date as key   *
000600*                                                    *
000700*****************************************************
000800*  Record size 96 bytes - fixed.
000900*
001000* 22/08/84 vbc - Created.
001100* 17/01/89 vbc - Dy & Mkt-Cap added, rest packed comp-3.
001200* 09/11/98 vbc - Y2K review - Fin-Date kept as x(10)
001250*                 ccyy-mm-dd, no change.
001300* 06/05/03 vbc - Fin-Weight override added for ia010 rework.
001400*
001500 01  IA-Financial-Record.
001600     03  Fin-Index             pic x(12).
001700     03  Fin-Code              pic x(8).
001800     03  Fin-Date              pic x(10).
001900     03  Fin-Pbr               pic s9(5)v9(4) comp-3.
002000     03  Fin-Pbr-Flag          pic x.
002100     03  Fin-Roe               pic s9(5)v9(4) comp-3.
002200     03  Fin-Roe-Flag          pic x.
002300     03  Fin-Dy                pic s9(5)v9(4) comp-3.
002400     03  Fin-Dy-Flag           pic x.
002500     03  Fin-Mkt-Cap           pic s9(13)v9(2) comp-3.
002600     03  Fin-Mkt-Cap-Flag      pic x.
002700     03  Fin-Weight            pic s9(3)v9(6) comp-3.
002800     03  Fin-Weight-Flag       pic x.
002900     03  filler                pic x(33).
003000*
