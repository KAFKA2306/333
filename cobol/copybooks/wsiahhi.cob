000100*****************************************************
000200*                                                    *
000300*   W S I A H H I  -  Sector Concentration Result    *
000400*       Index Analytics - One Record Per Index      *
000500*                                                    *
000600*****************************************************
000700*  Record size 40 bytes - fixed.
000800*
000900* 06/05/03 vbc - Created for the sector concentration rework.
001000*
001100 01  IA-Hhi-Record.
001200     03  Hhi-Index             pic x(12).
001300     03  Hhi-Constituents      pic 9(5)   comp-3.
001400     03  Hhi-Value             pic s9(3)v9(6) comp-3.
001500     03  Hhi-Value-Flag        pic x.
001600     03  Hhi-Top10-Weight      pic s9(3)v9(6) comp-3.
001700     03  Hhi-Top10-Flag        pic x.
001800     03  filler                pic x(13).
001900*
