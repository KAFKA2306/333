000100*****************************************************
000200*                                                    *
000300*   W S I A M S G S  -  Shared Error Messages        *
000400*       For The Index Analytics (IA) Suite          *
000500*                                                    *
000600*****************************************************
000700*
000800* 22/08/84 vbc - Created for the Index Analytics suite.
000900* 14/02/91 vbc - Added IA010/020 join messages.
001000* 09/11/98 vbc - Y2K review - literals only, no change.
001100* 06/05/03 vbc - IA050/060 messages added for HHI rework.
001200*
001300 01  IA-Error-Messages.
001400*    System wide
001500     03  SY001  pic x(40) value "SY001 Aborting run - see file status".
001600     03  SY010  pic x(40) value "SY010 Open failed on required IA file".
001700*    Program specific - Ingest (IA010)
001800     03  IA001  pic x(46) value
001900         "IA001 Constituent file empty - run aborted   ".
002000     03  IA002  pic x(40) value "IA002 Constituent file open error    -".
002100     03  IA003  pic x(40) value "IA003 Financial file open error       -".
002200     03  IA004  pic x(40) value "IA004 Canonical file open error       -".
002300     03  IA005  pic x(40) value "IA005 Sort work file error             ".
002400*    Program specific - Statistics (IA020/030/040)
002500     03  IA010  pic x(40) value "IA010 Canonical file open error       -".
002600     03  IA011  pic x(40) value "IA011 Metrics file open error         -".
002700*    Program specific - Concentration (IA050)
002800     03  IA020  pic x(40) value "IA020 Canonical file open error       -".
002900     03  IA021  pic x(40) value "IA021 HHI metrics file open error     -".
003000*    Program specific - Report (IA060)
003100     03  IA030  pic x(40) value "IA030 Metrics file open error          ".
003200     03  IA031  pic x(40) value "IA031 Report file open error           ".
003300*
003400 01  IA-Error-Code   pic 999   comp.
003500*
