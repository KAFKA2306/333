000100*****************************************************
000200*                                                    *
000300*   W S I A P B R  -  PBR Statistics Result Record   *
000400*       Index Analytics - One Record Per Index      *
000500*                                                    *
000600*****************************************************
000700*  Record size 60 bytes - fixed.
000800*
000900* 14/02/91 vbc - Created for the PBR statistics step.
001000* 09/11/98 vbc - Y2K review - no date field here, no change.
001100*
001200 01  IA-Pbr-Record.
001300     03  Pbr-Index             pic x(12).
001400     03  Pbr-Count             pic 9(5)   comp-3.
001500     03  Pbr-Lt1-Ratio         pic s9(3)v9(6) comp-3.
001600     03  Pbr-Lt1-Flag          pic x.
001700     03  Pbr-Mean              pic s9(3)v9(6) comp-3.
001800     03  Pbr-Mean-Flag         pic x.
001900     03  Pbr-Median            pic s9(3)v9(6) comp-3.
002000     03  Pbr-Median-Flag       pic x.
002100     03  filler                pic x(27).
002200*
