000100*****************************************************
000200*                                                    *
000300*   W S I A R O E  -  ROE Statistics Result Record   *
000400*       Index Analytics - One Record Per Index      *
000500*                                                    *
000600*****************************************************
000700*  Record size 60 bytes - fixed.
000800*
000900* 14/02/91 vbc - Created for the ROE statistics step.
001000* 12/09/95 vbc - Q25/Q50/Q75 interpolated quantiles added.
001100* 09/11/98 vbc - Y2K review - no date field here, no change.
001200*
001300 01  IA-Roe-Record.
001400     03  Roe-Index             pic x(12).
001500     03  Roe-Count             pic 9(5)   comp-3.
001600     03  Roe-Median            pic s9(3)v9(6) comp-3.
001700     03  Roe-Median-Flag       pic x.
001800     03  Roe-Q25               pic s9(3)v9(6) comp-3.
001900     03  Roe-Q25-Flag          pic x.
002000     03  Roe-Q50               pic s9(3)v9(6) comp-3.
002100     03  Roe-Q50-Flag          pic x.
002200     03  Roe-Q75               pic s9(3)v9(6) comp-3.
002300     03  Roe-Q75-Flag          pic x.
002400     03  filler                pic x(21).
002500*
