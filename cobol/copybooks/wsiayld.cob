000100*****************************************************
000200*                                                    *
000300*   W S I A Y L D  -  Yield Statistics Result Record *
000400*       Index Analytics - One Record Per Index      *
000500*                                                    *
000600*****************************************************
000700*  Record size 40 bytes - fixed.
000800*
000900* 14/02/91 vbc - Created for the dividend-yield statistics step.
001000* 09/11/98 vbc - Y2K review - no date field here, no change.
001100*
001200 01  IA-Yield-Record.
001300     03  Yld-Index             pic x(12).
001400     03  Yld-Count             pic 9(5)   comp-3.
001500     03  Yld-Mean              pic s9(3)v9(6) comp-3.
001600     03  Yld-Mean-Flag         pic x.
001700     03  filler                pic x(19).
001800*
