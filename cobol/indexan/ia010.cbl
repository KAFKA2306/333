000100*****************************************************************
000200*                                                                *
000300*              Index Analytics - Ingest / Canonical Builder     *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000      program-id.       ia010.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      22/08/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the Constituent and Financial feeder
002100*                       files, dedups the Financials by latest
002200*                       date using a SORT, left-joins the two onto
002300*                       the Constituent set and writes the sorted
002400*                       Canonical dataset for the downstream
002500*                       steps.
002600*
002700*    Version.           See Prog-Name in WS.
002800*
002900*    Called Modules.
003000*                       None.
003100*    Files used :
003200*                       CONFILE.  Constituent input (sequential).
003300*                       FINFILE.  Financial input (sequential).
003400*                       CANFILE.  Canonical output (sequential).
003500*                       SORTWK1.  Sort work - financials dedup.
003600*
003700*    Error messages used.
003800*    System wide:
003900*                       SY001, SY010.
004000*    Program specific:
004100*                       IA001 - IA005.
004200*
004300* Changes:
004400* 22/08/84 vbc - 1.0.00 Created.
004500* 14/02/91 vbc - 1.1.00 Financial dedup rewritten to use a SORT
004600*                       work file instead of the original two-pass
004700*                       scan - cheaper once the feeders grew past
004800*                       a few hundred securities.
004900* 09/11/98 vbc - 1.1.01 Y2K review - Fin-Date is a literal ccyy-
005000*                       mm-dd string, not a packed date - no chg.
005100* 06/05/03 vbc - 1.2.00 Rework for the Index Analytics comparison
005200*                       job - weight fallback to the Financial
005300*                       record added, Canonical record widened to
005400*                       carry the full joined set (ticket IA-118).
005500*
005600 environment             division.
005700*========================
005800*
006000 copy "envdiv.cob".
006100*
006200 input-output            section.
006300 file-control.
006400     copy "seliacon.cob".
006500     copy "seliafin.cob".
006600     copy "seliacan.cob".
006700     copy "seliawrk.cob".
006800*
006900 data                    division.
007000*========================
007100*
007200 file section.
007300*
007400     copy "fdiacon.cob".
007500     copy "fdiafin.cob".
007600     copy "fdiacan.cob".
007700     copy "sdiawrk.cob".
007800*
007900 working-storage section.
008000*------------------------
008100*
008200 77  prog-name               pic x(17) value "ia010 (1.2.00)".
008300*
008400 copy "wsiamsgs.cob".
008500 copy "wsiadate.cob".
008600*
008700 01  WS-File-Status.
008800     03  Con-Status          pic xx.
008900     03  Fin-Status          pic xx.
009000     03  Can-Status          pic xx.
009100*
009200 01  WS-Switches.
009300     03  WS-Con-Eof-Sw       pic x      value "N".
009400         88  Con-Eof                    value "Y".
009500     03  WS-Fin-Eof-Sw       pic x      value "N".
009600         88  Fin-Eof                    value "Y".
009700     03  WS-Swk-Eof-Sw       pic x      value "N".
009800         88  Swk-Eof                    value "Y".
009900     03  WS-Group-Has-Rec    pic x      value "N".
010000*
010100 01  WS-Max-Constituents     pic 9(5)   comp value 500.
010200 01  WS-Max-Financials       pic 9(5)   comp value 1000.
010300 01  WS-Con-Count            pic 9(5)   comp value zero.
010400 01  WS-Fin-Count            pic 9(5)   comp value zero.
010500 01  WS-Read-Seq             pic 9(7)   comp value zero.
010600 01  WS-I                    pic 9(5)   comp value zero.
010700 01  WS-J                    pic 9(5)   comp value zero.
010800 01  WS-Match-Found          pic x      value "N".
010900 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
011000*
011100*   In-memory constituent table, joined in place and finally
011200*   re-sorted ascending on index + code for the Canonical output.
011300*
011400 01  WS-Con-Table.
011500     03  WS-Con-Entry        occurs 500 times.
011600         05  WCE-Index       pic x(12).
011700         05  WCE-Code        pic x(8).
011800         05  WCE-Name        pic x(30).
011900         05  WCE-Sector      pic x(20).
012000         05  WCE-Weight      pic s9(3)v9(6) comp-3.
012100         05  WCE-Weight-Flag pic x.
012200         05  WCE-Date        pic x(10).
012300         05  WCE-Pbr         pic s9(5)v9(4) comp-3.
012400         05  WCE-Pbr-Flag    pic x.
012500         05  WCE-Roe         pic s9(5)v9(4) comp-3.
012600         05  WCE-Roe-Flag    pic x.
012700         05  WCE-Dy          pic s9(5)v9(4) comp-3.
012800         05  WCE-Dy-Flag     pic x.
012900         05  WCE-Mkt-Cap     pic s9(13)v9(2) comp-3.
013000         05  WCE-Mkt-Cap-Flag pic x.
013100 01  WS-Con-Hold.
013200     03  WCH-Index           pic x(12).
013300     03  WCH-Code            pic x(8).
013400     03  WCH-Name            pic x(30).
013500     03  WCH-Sector          pic x(20).
013600     03  WCH-Weight          pic s9(3)v9(6) comp-3.
013700     03  WCH-Weight-Flag     pic x.
013800     03  WCH-Date            pic x(10).
013900     03  WCH-Pbr             pic s9(5)v9(4) comp-3.
014000     03  WCH-Pbr-Flag        pic x.
014100     03  WCH-Roe             pic s9(5)v9(4) comp-3.
014200     03  WCH-Roe-Flag        pic x.
014300     03  WCH-Dy              pic s9(5)v9(4) comp-3.
014400     03  WCH-Dy-Flag         pic x.
014500     03  WCH-Mkt-Cap         pic s9(13)v9(2) comp-3.
014600     03  WCH-Mkt-Cap-Flag    pic x.
014700*
014800*   In-memory (deduped) financial table, built by the SORT output
014900*   procedure, held sorted ascending on index + code for the join.
015000*
015100 01  WS-Fin-Table.
015200     03  WS-Fin-Entry        occurs 1000 times.
015300         05  WFE-Index       pic x(12).
015400         05  WFE-Code        pic x(8).
015500         05  WFE-Date        pic x(10).
015600         05  WFE-Pbr         pic s9(5)v9(4) comp-3.
015700         05  WFE-Pbr-Flag    pic x.
015800         05  WFE-Roe         pic s9(5)v9(4) comp-3.
015900         05  WFE-Roe-Flag    pic x.
016000         05  WFE-Dy          pic s9(5)v9(4) comp-3.
016100         05  WFE-Dy-Flag     pic x.
016200         05  WFE-Mkt-Cap     pic s9(13)v9(2) comp-3.
016300         05  WFE-Mkt-Cap-Flag pic x.
016400         05  WFE-Weight      pic s9(3)v9(6) comp-3.
016500         05  WFE-Weight-Flag pic x.
016600*
016700*   Work areas for the SORT input/output procedures - same shape
016800*   as Sort-Work-Record in sdiawrk.cob but held in Working-Storage
016900*   so RELEASE/RETURN have somewhere to move to and from.
017000*
017100 01  WS-Hold-Rec.
017200     03  WHR-Index           pic x(12).
017300     03  WHR-Code            pic x(8).
017400     03  WHR-Date            pic x(10).
017500     03  WHR-Read-Seq        pic 9(7)   comp.
017600     03  WHR-Pbr             pic s9(5)v9(4) comp-3.
017700     03  WHR-Pbr-Flag        pic x.
017800     03  WHR-Roe             pic s9(5)v9(4) comp-3.
017900     03  WHR-Roe-Flag        pic x.
018000     03  WHR-Dy              pic s9(5)v9(4) comp-3.
018100     03  WHR-Dy-Flag         pic x.
018200     03  WHR-Mkt-Cap         pic s9(13)v9(2) comp-3.
018300     03  WHR-Mkt-Cap-Flag    pic x.
018400     03  WHR-Weight          pic s9(3)v9(6) comp-3.
018500     03  WHR-Weight-Flag     pic x.
018600 01  WS-Latest-Rec           redefines WS-Hold-Rec.
018700     03  WLR-Index           pic x(12).
018800     03  WLR-Code            pic x(8).
018900     03  WLR-Date            pic x(10).
019000     03  WLR-Read-Seq        pic 9(7)   comp.
019100     03  WLR-Pbr             pic s9(5)v9(4) comp-3.
019200     03  WLR-Pbr-Flag        pic x.
019300     03  WLR-Roe             pic s9(5)v9(4) comp-3.
019400     03  WLR-Roe-Flag        pic x.
019500     03  WLR-Dy              pic s9(5)v9(4) comp-3.
019600     03  WLR-Dy-Flag         pic x.
019700     03  WLR-Mkt-Cap         pic s9(13)v9(2) comp-3.
019800     03  WLR-Mkt-Cap-Flag    pic x.
019900     03  WLR-Weight          pic s9(3)v9(6) comp-3.
020000     03  WLR-Weight-Flag     pic x.
020100*
020200 procedure division.
020300*===================
020400*
020500 aa000-Main                  section.
020600*----------------------------------
020700*
020800     perform  zz070-Log-Run-Date     thru zz070-Log-Run-Date-Exit.
020900     perform  aa010-Open-Files    thru aa010-Open-Files-Exit.
021000     perform  aa020-Load-Cons
021100                                      thru aa020-Load-Cons-Exit.
021200     perform  aa030-Sort-Fin  thru aa030-Sort-Fin-Exit.
021300     perform  aa040-Join-Fin  thru aa040-Join-Fin-Exit.
021400     perform  aa050-Write-Can  thru aa050-Write-Can-Exit.
021500     perform  aa090-Close-Files   thru aa090-Close-Files-Exit.
021600     stop run.
021700*
021800 aa010-Open-Files.
021900*
022000     open     input  Constituent-File.
022100     if       Con-Status not = "00"
022200              move     IA002 to WS-Ia-Abort-Msg
022300              perform  zz900-Abort thru zz900-Abort-Exit
022400     end-if.
022500     open     input  Financial-File.
022600     if       Fin-Status not = "00" and Fin-Status not = "05"
022700              move     IA003 to WS-Ia-Abort-Msg
022800              perform  zz900-Abort thru zz900-Abort-Exit
022900     end-if.
023000     open     output Canonical-File.
023100     if       Can-Status not = "00"
023200              move     IA004 to WS-Ia-Abort-Msg
023300              perform  zz900-Abort thru zz900-Abort-Exit
023400     end-if.
023500 aa010-Open-Files-Exit.
023600     exit.
023700*
023800*   Load every Constituent record into the working table,
023900*   defaulting index name and sector as the feed requires.
024000*
024100 aa020-Load-Cons.
024200*
024300     perform  aa020-Read-Cons thru aa020-Read-Cons-Exit
024400              until Con-Eof.
024500     close    Constituent-File.
024600     if       WS-Con-Count = zero
024700              move     IA001 to WS-Ia-Abort-Msg
024800              perform  zz900-Abort thru zz900-Abort-Exit
024900     end-if.
025000 aa020-Load-Cons-Exit.
025100     exit.
025200*
025300 aa020-Read-Cons.
025400*
025500     read     Constituent-File
025600         at end     set  Con-Eof to true
025700         not at end perform aa020-Store-Cons
025800                            thru aa020-Store-Cons-Exit
025900     end-read.
026000 aa020-Read-Cons-Exit.
026100     exit.
026200*
026300 aa020-Store-Cons.
026400*
026500     add      1 to WS-Con-Count.
026600     move     Con-Index           to WCE-Index   (WS-Con-Count).
026700     move     Con-Code            to WCE-Code    (WS-Con-Count).
026800     move     Con-Name            to WCE-Name    (WS-Con-Count).
026900     move     Con-Sector          to WCE-Sector  (WS-Con-Count).
027000     move     Con-Weight          to WCE-Weight  (WS-Con-Count).
027100     move     Con-Weight-Flag     to WCE-Weight-Flag
027200                                      (WS-Con-Count).
027300     move     spaces              to WCE-Date    (WS-Con-Count).
027400     move     zero                to WCE-Pbr (WS-Con-Count)
027500                                      WCE-Roe (WS-Con-Count)
027600                                      WCE-Dy  (WS-Con-Count)
027700                                      WCE-Mkt-Cap (WS-Con-Count).
027800     move     "N"                 to WCE-Pbr-Flag (WS-Con-Count)
027900                                      WCE-Roe-Flag (WS-Con-Count)
028000                                      WCE-Dy-Flag  (WS-Con-Count)
028100                                      WCE-Mkt-Cap-Flag
028200                                      (WS-Con-Count).
028300     if       WCE-Index (WS-Con-Count) = spaces
028400              move "YOMIURI333" to WCE-Index (WS-Con-Count)
028500     end-if.
028600     if       WCE-Sector (WS-Con-Count) = spaces
028700              move "Unknown"   to WCE-Sector (WS-Con-Count)
028800     end-if.
028900 aa020-Store-Cons-Exit.
029000     exit.
029100*
029200*   Dedup the Financial feed by latest date per (index, code) via
029300*   a SORT.  Ascending on date (and, within a tied date, ascending
029400*   on the original read sequence) means the record released last
029500*   within a group is the one the business rule calls the winner -
029600*   dated beats undated because spaces collate low, and a same-day
029700*   tie is resolved in favour of the last one read.
029800*
029900 aa030-Sort-Fin.
030000*
030100     sort     Sort-Work-File
030200         on   ascending key Swk-Index Swk-Code Swk-Date
030300                            Swk-Read-Seq
030400         input procedure  is ab000-Release-Fin
030500         output procedure is ab010-Keep-Latest.
030600 aa030-Sort-Fin-Exit.
030700     exit.
030800*
030900 ab000-Release-Fin        section.
031000*----------------------------------------
031100*
031200     perform  ab000-Read-Fin   thru ab000-Read-Fin-Exit
031300              until Fin-Eof.
031400     close    Financial-File.
031500 ab000-Release-Fin-Exit.
031600     exit.
031700*
031800 ab000-Read-Fin.
031900*
032000     read     Financial-File
032100         at end     set  Fin-Eof to true
032200         not at end perform ab000-Build-Work-Rec
032300                            thru ab000-Build-Work-Rec-Exit
032400     end-read.
032500 ab000-Read-Fin-Exit.
032600     exit.
032700*
032800 ab000-Build-Work-Rec.
032900*
033000     add      1            to WS-Read-Seq.
033100     move     Fin-Index     to Swk-Index.
033200     move     Fin-Code      to Swk-Code.
033300     move     Fin-Date      to Swk-Date.
033400     move     WS-Read-Seq   to Swk-Read-Seq.
033500     move     Fin-Pbr       to Swk-Pbr.
033600     move     Fin-Pbr-Flag  to Swk-Pbr-Flag.
033700     move     Fin-Roe       to Swk-Roe.
033800     move     Fin-Roe-Flag  to Swk-Roe-Flag.
033900     move     Fin-Dy        to Swk-Dy.
034000     move     Fin-Dy-Flag   to Swk-Dy-Flag.
034100     move     Fin-Mkt-Cap   to Swk-Mkt-Cap.
034200     move     Fin-Mkt-Cap-Flag
034300                             to Swk-Mkt-Cap-Flag.
034400     move     Fin-Weight    to Swk-Weight.
034500     move     Fin-Weight-Flag
034600                             to Swk-Weight-Flag.
034700     release  Sort-Work-Record.
034800 ab000-Build-Work-Rec-Exit.
034900     exit.
035000*
035100*   Output procedure - keeps only the last record returned for
035200*   each (index, code) group, which by the sort order above is
035300*   the dedup winner the business rule requires.
035400*
035500 ab010-Keep-Latest               section.
035600*----------------------------------------
035700*
035800     move     spaces to WCH-Index WCH-Code.
035900     perform  ab010-Return-Sorted    thru ab010-Return-Sorted-Exit
036000              until Swk-Eof.
036100     if       WS-Group-Has-Rec = "Y"
036200              perform  ab010-Flush-Group
036300                 thru  ab010-Flush-Group-Exit
036400     end-if.
036500 ab010-Keep-Latest-Exit.
036600     exit.
036700*
036800 ab010-Return-Sorted.
036900*
037000     return   Sort-Work-File record into WS-Hold-Rec
037100         at end set Swk-Eof to true
037200     end-return.
037300     if       not Swk-Eof
037400              if       WS-Group-Has-Rec = "Y"
037500                       and (WHR-Index not = WCH-Index
037600                            or WHR-Code not = WCH-Code)
037700                       perform  ab010-Flush-Group
037800                               thru ab010-Flush-Group-Exit
037900              end-if
038000              move     WS-Hold-Rec     to WS-Latest-Rec
038100              move     "Y"             to WS-Group-Has-Rec
038200              move     WHR-Index       to WCH-Index
038300              move     WHR-Code        to WCH-Code
038400     end-if.
038500 ab010-Return-Sorted-Exit.
038600     exit.
038700*
038800 ab010-Flush-Group.
038900*
039000     add      1 to WS-Fin-Count.
039100     move     WLR-Index        to WFE-Index   (WS-Fin-Count).
039200     move     WLR-Code         to WFE-Code    (WS-Fin-Count).
039300     move     WLR-Date         to WFE-Date    (WS-Fin-Count).
039400     move     WLR-Pbr          to WFE-Pbr     (WS-Fin-Count).
039500     move     WLR-Pbr-Flag     to WFE-Pbr-Flag (WS-Fin-Count).
039600     move     WLR-Roe          to WFE-Roe     (WS-Fin-Count).
039700     move     WLR-Roe-Flag     to WFE-Roe-Flag (WS-Fin-Count).
039800     move     WLR-Dy           to WFE-Dy      (WS-Fin-Count).
039900     move     WLR-Dy-Flag      to WFE-Dy-Flag (WS-Fin-Count).
040000     move     WLR-Mkt-Cap      to WFE-Mkt-Cap (WS-Fin-Count).
040100     move     WLR-Mkt-Cap-Flag to WFE-Mkt-Cap-Flag (WS-Fin-Count).
040200     move     WLR-Weight       to WFE-Weight  (WS-Fin-Count).
040300     move     WLR-Weight-Flag  to WFE-Weight-Flag (WS-Fin-Count).
040400     move     "N"              to WS-Group-Has-Rec.
040500 ab010-Flush-Group-Exit.
040600     exit.
040700*
040800*   Left-join every Constituent entry to its deduped Financial
040900*   entry (a simple linear search - the tables are modest, a few
041000*   hundred securities per index, so no ordering trick is needed
041100*   beyond what the SORT above already gave the Financial table).
041200*
041300 aa040-Join-Fin.
041400*
041500     perform  aa040-Join-One  thru aa040-Join-One-Exit
041600              varying WS-I from 1 by 1 until WS-I > WS-Con-Count.
041700 aa040-Join-Fin-Exit.
041800     exit.
041900*
042000 aa040-Join-One.
042100*
042200     move     "N" to WS-Match-Found.
042300     perform  aa040-Search-Fin thru aa040-Search-Fin-Exit
042400              varying WS-J from 1 by 1
042500              until WS-J > WS-Fin-Count or WS-Match-Found = "Y".
042600 aa040-Join-One-Exit.
042700     exit.
042800*
042900 aa040-Search-Fin.
043000*
043100     if       WFE-Index (WS-J) = WCE-Index (WS-I)
043200              and WFE-Code (WS-J) = WCE-Code (WS-I)
043300              move     "Y"               to WS-Match-Found
043400              move     WFE-Date (WS-J)    to WCE-Date (WS-I)
043500              move     WFE-Pbr  (WS-J)    to WCE-Pbr  (WS-I)
043600              move     WFE-Pbr-Flag (WS-J) to WCE-Pbr-Flag (WS-I)
043700              move     WFE-Roe  (WS-J)    to WCE-Roe  (WS-I)
043800              move     WFE-Roe-Flag (WS-J) to WCE-Roe-Flag (WS-I)
043900              move     WFE-Dy   (WS-J)    to WCE-Dy   (WS-I)
044000              move     WFE-Dy-Flag  (WS-J) to WCE-Dy-Flag (WS-I)
044100              move     WFE-Mkt-Cap (WS-J)  to WCE-Mkt-Cap (WS-I)
044200              move     WFE-Mkt-Cap-Flag (WS-J)
044300                                      to WCE-Mkt-Cap-Flag (WS-I)
044400              if       WCE-Weight-Flag (WS-I) = "N"
044500                       and WFE-Weight-Flag (WS-J) = "Y"
044600                       move WFE-Weight (WS-J)
044700                                      to WCE-Weight (WS-I)
044800                       move "Y"       to WCE-Weight-Flag (WS-I)
044900              end-if
045000     end-if.
045100 aa040-Search-Fin-Exit.
045200     exit.
045300*
045400*   Re-sort the joined table ascending on (index, code) and write
045500*   the Canonical dataset - a plain insertion sort is plenty for
045600*   a table this size and keeps us clear of the intrinsic sort
045700*   functions this shop does not use.
045800*
045900 aa050-Write-Can.
046000*
046100     perform  zz080-Sort-Table   thru zz080-Sort-Table-Exit.
046200     perform  aa050-Write-One        thru aa050-Write-One-Exit
046300              varying WS-I from 1 by 1 until WS-I > WS-Con-Count.
046400 aa050-Write-Can-Exit.
046500     exit.
046600*
046700 aa050-Write-One.
046800*
046900     move     spaces                  to IA-Canonical-Record.
047000     move     WCE-Index (WS-I)        to Can-Index.
047100     move     WCE-Code  (WS-I)        to Can-Code.
047200     move     WCE-Name  (WS-I)        to Can-Name.
047300     move     WCE-Sector (WS-I)       to Can-Sector.
047400     move     WCE-Weight (WS-I)       to Can-Weight.
047500     move     WCE-Weight-Flag (WS-I)  to Can-Weight-Flag.
047600     move     WCE-Date  (WS-I)        to Can-Date.
047700     move     WCE-Pbr   (WS-I)        to Can-Pbr.
047800     move     WCE-Pbr-Flag (WS-I)     to Can-Pbr-Flag.
047900     move     WCE-Roe   (WS-I)        to Can-Roe.
048000     move     WCE-Roe-Flag (WS-I)     to Can-Roe-Flag.
048100     move     WCE-Dy    (WS-I)        to Can-Dy.
048200     move     WCE-Dy-Flag (WS-I)      to Can-Dy-Flag.
048300     move     WCE-Mkt-Cap (WS-I)      to Can-Mkt-Cap.
048400     move     WCE-Mkt-Cap-Flag (WS-I) to Can-Mkt-Cap-Flag.
048500     write    IA-Canonical-Record.
048600 aa050-Write-One-Exit.
048700     exit.
048800*
048900*   Plain insertion sort ascending on WCE-Index/WCE-Code - fine
049000*   for the few hundred entries a single index family runs to.
049100*
049200 zz080-Sort-Table.
049300*
049400     perform  zz080-Insert-Pass thru zz080-Insert-Pass-Exit
049500              varying WS-I from 2 by 1 until WS-I > WS-Con-Count.
049600 zz080-Sort-Table-Exit.
049700     exit.
049800*
049900 zz080-Insert-Pass.
050000*
050100     move     WS-Con-Entry (WS-I) to WS-Con-Hold.
050200     move     WS-I                to WS-J.
050300     perform  zz080-Shift-Down thru zz080-Shift-Down-Exit
050400              until WS-J < 2
050500              or (WCE-Index (WS-J - 1) < WCH-Index
050600                  or (WCE-Index (WS-J - 1) = WCH-Index
050700                      and WCE-Code (WS-J - 1) <= WCH-Code)).
050800     move     WS-Con-Hold          to WS-Con-Entry (WS-J).
050900 zz080-Insert-Pass-Exit.
051000     exit.
051100*
051200 zz080-Shift-Down.
051300*
051400     move     WS-Con-Entry (WS-J - 1) to WS-Con-Entry (WS-J).
051500     subtract 1 from WS-J.
051600 zz080-Shift-Down-Exit.
051700     exit.
051800*
051900 aa090-Close-Files.
052000*
052100     close    Canonical-File.
052200 aa090-Close-Files-Exit.
052300     exit.
052400*
052500 zz070-Log-Run-Date.
052600*
052700     move     current-date to WS-Ia-Date-Block.
052800     move     WS-Ia-CC-YY  to WS-Ia-Year.
052900     move     WS-Ia-MM     to WS-Ia-Month.
053000     move     WS-Ia-DD     to WS-Ia-Days.
053100     display  "IA010 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
053200              "/" WS-Ia-Month "/" WS-Ia-Year.
053300 zz070-Log-Run-Date-Exit.
053400     exit.
053500*
053600 zz900-Abort.
053700*
053800     display  SY001.
053900     display  WS-Ia-Abort-Msg.
054000     close    Constituent-File Financial-File Canonical-File.
054100     move     16 to return-code.
054200     stop run.
054300 zz900-Abort-Exit.
054400     exit.
054500*
