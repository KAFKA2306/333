000100*****************************************************************
000200*                                                                *
000300*              Index Analytics - PBR Statistics                *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000     program-id.       ia020.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      29/08/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the Canonical dataset, control
002100*                       broken on index name, and derives the
002200*                       count, PBR<1 share, mean and median PBR
002300*                       over the non-missing values in the group.
002400*
002500*    Version.           See Prog-Name in WS.
002600*
002700*    Called Modules.
002800*                       None.
002900*    Files used :
003000*                       CANFILE.  Canonical input (sequential).
003100*                       PBRFILE.  PBR statistics output
003200*                                 (sequential).
003300*
003400*    Error messages used.
003500*    System wide:
003600*                       SY001, SY010.
003700*    Program specific:
003800*                       IA010, IA011.
003900*
004000* Changes:
004100* 29/08/84 vbc - 1.0.00 Created.
004200* 09/11/98 vbc - 1.0.01 Y2K review - no date fields here, no
004300*                       change.
004400* 06/05/03 vbc - 1.1.00 Written for the Index Analytics comparison
004500*                       job (ticket IA-118) - lifted the group
004600*                       accumulation shape from the old commission
004700*                       summary step.
004800*
004900 environment             division.
005000*========================
005100*
005300 copy "envdiv.cob".
005400*
005500 input-output            section.
005600 file-control.
005700     copy "seliacan.cob".
005800     copy "seliapbr.cob".
005900*
006000 data                    division.
006100*========================
006200*
006300 file section.
006400*
006500     copy "fdiacan.cob".
006600     copy "fdiapbr.cob".
006700*
006800 working-storage section.
006900*------------------------
007000*
007100 77  prog-name               pic x(17) value "ia020 (1.1.00)".
007200*
007300 copy "wsiamsgs.cob".
007400 copy "wsiadate.cob".
007500*
007600 01  WS-File-Status.
007700     03  Can-Status          pic xx.
007800     03  Pbr-Status          pic xx.
007810*
007820*   Combined view - lets Zz900 log both statuses in one field.
007830 01  WS-Combined-Status     redefines WS-File-Status pic x(4).
007900*
008000 01  WS-Switches.
008100     03  WS-Can-Eof-Sw       pic x      value "N".
008200         88  Can-Eof                    value "Y".
008300*
008400 01  WS-Max-Values           pic 9(5)   comp value 500.
008500 01  WS-Value-Count          pic 9(5)   comp value zero.
008600 01  WS-Lt1-Count            pic 9(5)   comp value zero.
008700 01  WS-I                    pic 9(5)   comp value zero.
008800 01  WS-J                    pic 9(5)   comp value zero.
008900 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
009000*
009100*   Running sum kept wide enough for five hundred records each
009200*   up to five figures plus four decimals - binary, like the
009300*   other working counters.
009400*
009500 01  WS-Value-Sum            pic s9(9)v9(6) comp   value zero.
009600*
009700 01  WS-Group-Index          pic x(12)  value spaces.
009800*
009900*   Group work table - holds the non-missing PBR values for the
010000*   index currently being accumulated, sorted in place for the
010100*   median by the insertion routine at Zz080.
010200*
010300 01  WS-Value-Table.
010400     03  WS-Value            occurs 500 times
010500                              pic s9(5)v9(4) comp-3.
010600 01  WS-Value-Hold            pic s9(5)v9(4) comp-3.
010700*
010800 procedure                division.
010900*========================
011000*
011100 aa000-Main section.
011200*----------------------
011300*
011400     perform  zz070-Log-Run-Date    thru zz070-Log-Run-Date-Exit.
011500     perform  aa010-Open-Files      thru aa010-Open-Files-Exit.
011600     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
011700     perform  aa030-Process-Index   thru aa030-Process-Index-Exit
011800              until Can-Eof.
011900     perform  aa090-Close-Files     thru aa090-Close-Files-Exit.
012000     stop     run.
012100*
012200 aa010-Open-Files.
012300*
012400     open     input  Canonical-File.
012500     if       Can-Status not = "00"
012600              move  IA010 to WS-Ia-Abort-Msg
012700              perform  zz900-Abort thru zz900-Abort-Exit
012800     end-if.
012900     open     output Pbr-Metrics-File.
013000     if       Pbr-Status not = "00"
013100              move  IA011 to WS-Ia-Abort-Msg
013200              perform  zz900-Abort thru zz900-Abort-Exit
013300     end-if.
013400 aa010-Open-Files-Exit.
013500     exit.
013600*
013700 aa020-Read-Can.
013800*
013900     read     Canonical-File
014000              at end     set  Can-Eof to true
014100              not at end continue
014200     end-read.
014300 aa020-Read-Can-Exit.
014400     exit.
014500*
014600*   Accumulate one index group - every record carrying the same
014700*   Can-Index belongs to the group, the dataset being pre-sorted
014800*   by index and code out of Ia010.
014900*
015000 aa030-Process-Index.
015100*
015200     move     Can-Index           to WS-Group-Index.
015300     move     zero                to WS-Value-Count.
015400     perform  aa040-Accumulate-Group
015500                 thru aa040-Accumulate-Group-Exit
015600              until Can-Eof
015700                 or Can-Index not = WS-Group-Index.
015800     perform  aa050-Compute-Pbr-Stats
015900                 thru aa050-Compute-Pbr-Stats-Exit.
016000     perform  aa060-Write-Pbr      thru aa060-Write-Pbr-Exit.
016100 aa030-Process-Index-Exit.
016200     exit.
016300*
016400 aa040-Accumulate-Group.
016500*
016600     if       Can-Pbr-Flag = "Y"
016700              add  1 to WS-Value-Count
016800              move Can-Pbr to WS-Value (WS-Value-Count)
016900     end-if.
017000     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
017100 aa040-Accumulate-Group-Exit.
017200     exit.
017300*
017400 aa050-Compute-Pbr-Stats.
017500*
017600     move     WS-Group-Index       to Pbr-Index.
017700     move     WS-Value-Count       to Pbr-Count.
017800     if       WS-Value-Count = zero
017900              move "N" to Pbr-Lt1-Flag Pbr-Mean-Flag
018000              move "N" to Pbr-Median-Flag
018100     else
018200              perform  zz080-Sort-Values
018300                 thru  zz080-Sort-Values-Exit
018400              move  zero to WS-Lt1-Count WS-Value-Sum
018500              perform  aa050-Sum-Values
018600                 thru  aa050-Sum-Values-Exit
018700                 varying WS-I from 1 by 1
018800                 until WS-I > WS-Value-Count
018900              compute  Pbr-Lt1-Ratio rounded =
019000                       WS-Lt1-Count / WS-Value-Count
019100              compute  Pbr-Mean     rounded =
019200                       WS-Value-Sum / WS-Value-Count
019300              perform  aa050-Derive-Median
019400                 thru  aa050-Derive-Median-Exit
019500              move  "Y" to Pbr-Lt1-Flag Pbr-Mean-Flag
019600              move  "Y" to Pbr-Median-Flag
019700     end-if.
019800 aa050-Compute-Pbr-Stats-Exit.
019900     exit.
020000*
020100 aa050-Sum-Values.
020200*
020300     add      WS-Value (WS-I) to WS-Value-Sum.
020400     if       WS-Value (WS-I) < 1
020500              add  1 to WS-Lt1-Count
020600     end-if.
020700 aa050-Sum-Values-Exit.
020800     exit.
020900*
021000*   Median - middle of the sorted list, or the mean of the two
021100*   middle values when the group has an even count.
021200*
021300 aa050-Derive-Median.
021400*
021500     divide   WS-Value-Count by 2
021600              giving WS-I remainder WS-J.
021700     if       WS-J = zero
021800              compute Pbr-Median rounded =
021900                       (WS-Value (WS-I) + WS-Value (WS-I + 1)) / 2
022000     else
022100              add      1 to WS-I
022200              move     WS-Value (WS-I) to Pbr-Median
022300     end-if.
022400 aa050-Derive-Median-Exit.
022500     exit.
022600*
022700 aa060-Write-Pbr.
022800*
022900     write    IA-Pbr-Record.
023000     if       Pbr-Status not = "00"
023100              move  IA011 to WS-Ia-Abort-Msg
023200              perform  zz900-Abort thru zz900-Abort-Exit
023300     end-if.
023400 aa060-Write-Pbr-Exit.
023500     exit.
023600*
023700*   Hand sort of the group's values, ascending, so the median
023800*   and the mean divide see a stable order - same insertion
023900*   technique as the constituent re-sort in Ia010.
024000*
024100 zz080-Sort-Values.
024200*
024300     perform  zz080-Insert-Pass     thru zz080-Insert-Pass-Exit
024400              varying WS-I from 2 by 1
024500              until WS-I > WS-Value-Count.
024600 zz080-Sort-Values-Exit.
024700     exit.
024800*
024900 zz080-Insert-Pass.
025000*
025100     move     WS-Value (WS-I)     to WS-Value-Hold.
025200     move     WS-I                to WS-J.
025300     perform  zz080-Shift-Down     thru zz080-Shift-Down-Exit
025400              until WS-J < 2
025500                 or WS-Value (WS-J - 1) not > WS-Value-Hold.
025600     move     WS-Value-Hold        to WS-Value (WS-J).
025700 zz080-Insert-Pass-Exit.
025800     exit.
025900*
026000 zz080-Shift-Down.
026100*
026200     move     WS-Value (WS-J - 1) to WS-Value (WS-J).
026300     subtract 1 from WS-J.
026400 zz080-Shift-Down-Exit.
026500     exit.
026600*
026700 aa090-Close-Files.
026800*
026900     close    Canonical-File Pbr-Metrics-File.
027000 aa090-Close-Files-Exit.
027100     exit.
027200*
027300 zz070-Log-Run-Date.
027400*
027500     move     current-date to WS-Ia-Date-Block.
027600     move     WS-Ia-CC-YY  to WS-Ia-Year.
027700     move     WS-Ia-MM     to WS-Ia-Month.
027800     move     WS-Ia-DD     to WS-Ia-Days.
027900     display  "IA020 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
028000              "/" WS-Ia-Month "/" WS-Ia-Year.
028100 zz070-Log-Run-Date-Exit.
028200     exit.
028300*
028400 zz900-Abort.
028500*
028600     display  SY001.
028650     display  "IA020 FILE STATUS: " WS-Combined-Status.
028700     display  WS-Ia-Abort-Msg.
028800     close    Canonical-File Pbr-Metrics-File.
028900     move     16 to return-code.
029000     stop     run.
029100 zz900-Abort-Exit.
029200     exit.
029300*
