000100*****************************************************************
000200*                                                                *
000300*              Index Analytics - ROE Statistics                *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000     program-id.       ia030.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      05/09/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the Canonical dataset, control
002100*                       broken on index name, and derives the
002200*                       count, median and the Q25/Q50/Q75
002300*                       quartiles over the non-missing ROE
002400*                       values in the group.
002500*
002600*    Version.           See Prog-Name in WS.
002700*
002800*    Called Modules.
002900*                       None.
003000*    Files used :
003100*                       CANFILE.  Canonical input (sequential).
003200*                       ROEFILE.  ROE statistics output
003300*                                 (sequential).
003400*
003500*    Error messages used.
003600*    System wide:
003700*                       SY001, SY010.
003800*    Program specific:
003900*                       IA010, IA011.
004000*
004100* Changes:
004200* 05/09/84 vbc - 1.0.00 Created.
004300* 12/09/95 vbc - 1.1.00 Q25/Q50/Q75 interpolated quartiles added
004400*                       alongside the original median (ticket
004500*                       FIN-47) - shares the Aa050-Interpolate
004600*                       routine for all three points.
004700* 09/11/98 vbc - 1.1.01 Y2K review - no date fields here, no
004800*                       change.
004900* 06/05/03 vbc - 1.2.00 Written for the Index Analytics job -
005000*                       ported bodily from the ROE step above
005100*                       (ticket IA-118).
005200*
005300 environment             division.
005400*========================
005500*
005700 copy "envdiv.cob".
005800*
005900 input-output            section.
006000 file-control.
006100     copy "seliacan.cob".
006200     copy "seliaroe.cob".
006300*
006400 data                    division.
006500*========================
006600*
006700 file section.
006800*
006900     copy "fdiacan.cob".
007000     copy "fdiaroe.cob".
007100*
007200 working-storage section.
007300*------------------------
007400*
007500 77  prog-name               pic x(17) value "ia030 (1.2.00)".
007600*
007700 copy "wsiamsgs.cob".
007800 copy "wsiadate.cob".
007900*
008000 01  WS-File-Status.
008100     03  Can-Status          pic xx.
008200     03  Roe-Status          pic xx.
008210*
008220*   Combined view - lets Zz900 log both statuses in one field.
008230 01  WS-Combined-Status     redefines WS-File-Status pic x(4).
008300*
008400 01  WS-Switches.
008500     03  WS-Can-Eof-Sw       pic x      value "N".
008600         88  Can-Eof                    value "Y".
008700*
008800 01  WS-Max-Values           pic 9(5)   comp value 500.
008900 01  WS-Value-Count          pic 9(5)   comp value zero.
009000 01  WS-I                    pic 9(5)   comp value zero.
009100 01  WS-J                    pic 9(5)   comp value zero.
009200 01  WS-K                    pic 9(5)   comp value zero.
009300 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
009400*
009500 01  WS-Group-Index          pic x(12)  value spaces.
009600*
009700*   Group work table - holds the non-missing ROE values for the
009800*   index currently being accumulated, sorted in place by the
009900*   insertion routine at Zz080 ready for the median and the
010000*   three quantile points.
010100*
010200 01  WS-Value-Table.
010300     03  WS-Value            occurs 500 times
010400                              pic s9(5)v9(4) comp-3.
010500 01  WS-Value-Hold            pic s9(5)v9(4) comp-3.
010600*
010700*   Shared interpolation work area - one call per quantile point,
010800*   the point itself passed in via WS-Quantile-Q.
010900*
011000 01  WS-Quantile-Q            pic sv99      comp-3 value zero.
011100 01  WS-Quantile-H            pic s9(5)v9(6) comp-3 value zero.
011200 01  WS-Quantile-F            pic s9(5)v9(6) comp-3 value zero.
011300 01  WS-Quantile-Result       pic s9(5)v9(4) comp-3 value zero.
011400*
011500 procedure                division.
011600*========================
011700*
011800 aa000-Main section.
011900*----------------------
012000*
012100     perform  zz070-Log-Run-Date    thru zz070-Log-Run-Date-Exit.
012200     perform  aa010-Open-Files      thru aa010-Open-Files-Exit.
012300     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
012400     perform  aa030-Process-Index   thru aa030-Process-Index-Exit
012500              until Can-Eof.
012600     perform  aa090-Close-Files     thru aa090-Close-Files-Exit.
012700     stop     run.
012800*
012900 aa010-Open-Files.
013000*
013100     open     input  Canonical-File.
013200     if       Can-Status not = "00"
013300              move  IA010 to WS-Ia-Abort-Msg
013400              perform  zz900-Abort thru zz900-Abort-Exit
013500     end-if.
013600     open     output Roe-Metrics-File.
013700     if       Roe-Status not = "00"
013800              move  IA011 to WS-Ia-Abort-Msg
013900              perform  zz900-Abort thru zz900-Abort-Exit
014000     end-if.
014100 aa010-Open-Files-Exit.
014200     exit.
014300*
014400 aa020-Read-Can.
014500*
014600     read     Canonical-File
014700              at end     set  Can-Eof to true
014800              not at end continue
014900     end-read.
015000 aa020-Read-Can-Exit.
015100     exit.
015200*
015300*   Accumulate one index group - every record carrying the same
015400*   Can-Index belongs to the group, the dataset being pre-sorted
015500*   by index and code out of Ia010.
015600*
015700 aa030-Process-Index.
015800*
015900     move     Can-Index           to WS-Group-Index.
016000     move     zero                to WS-Value-Count.
016100     perform  aa040-Accumulate-Group
016200                 thru aa040-Accumulate-Group-Exit
016300              until Can-Eof
016400                 or Can-Index not = WS-Group-Index.
016500     perform  aa050-Compute-Roe-Stats
016600                 thru aa050-Compute-Roe-Stats-Exit.
016700     perform  aa060-Write-Roe       thru aa060-Write-Roe-Exit.
016800 aa030-Process-Index-Exit.
016900     exit.
017000*
017100 aa040-Accumulate-Group.
017200*
017300     if       Can-Roe-Flag = "Y"
017400              add  1 to WS-Value-Count
017500              move Can-Roe to WS-Value (WS-Value-Count)
017600     end-if.
017700     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
017800 aa040-Accumulate-Group-Exit.
017900     exit.
018000*
018100 aa050-Compute-Roe-Stats.
018200*
018300     move     WS-Group-Index       to Roe-Index.
018400     move     WS-Value-Count       to Roe-Count.
018500     if       WS-Value-Count = zero
018600              move "N" to Roe-Median-Flag Roe-Q25-Flag
018700              move "N" to Roe-Q50-Flag    Roe-Q75-Flag
018800     else
018900              perform  zz080-Sort-Values
019000                 thru  zz080-Sort-Values-Exit
019100              perform  aa050-Derive-Median
019200                 thru  aa050-Derive-Median-Exit
019300              move  .25 to WS-Quantile-Q
019400              perform  aa050-Interpolate
019500                 thru  aa050-Interpolate-Exit
019600              move  WS-Quantile-Result to Roe-Q25
019700              move  .50 to WS-Quantile-Q
019800              perform  aa050-Interpolate
019900                 thru  aa050-Interpolate-Exit
020000              move  WS-Quantile-Result to Roe-Q50
020100              move  .75 to WS-Quantile-Q
020200              perform  aa050-Interpolate
020300                 thru  aa050-Interpolate-Exit
020400              move  WS-Quantile-Result to Roe-Q75
020500              move  "Y" to Roe-Median-Flag Roe-Q25-Flag
020600              move  "Y" to Roe-Q50-Flag    Roe-Q75-Flag
020700     end-if.
020800 aa050-Compute-Roe-Stats-Exit.
020900     exit.
021000*
021100*   Median - middle of the sorted list, or the mean of the two
021200*   middle values when the group has an even count.
021300*
021400 aa050-Derive-Median.
021500*
021600     divide   WS-Value-Count by 2
021700              giving WS-I remainder WS-J.
021800     if       WS-J = zero
021900              compute Roe-Median rounded =
022000                       (WS-Value (WS-I) + WS-Value (WS-I + 1)) / 2
022100     else
022200              add      1 to WS-I
022300              move     WS-Value (WS-I) to Roe-Median
022400     end-if.
022500 aa050-Derive-Median-Exit.
022600     exit.
022700*
022800*   Interpolated quantile - h = (n-1).q + 1, k = integer part of
022900*   h, f = fractional part; result = v(k) + f.(v(k+1) - v(k)),
023000*   or v(n) outright when k has reached the top of the list.
023100*
023200 aa050-Interpolate.
023300*
023400     compute  WS-Quantile-H rounded =
023500              (WS-Value-Count - 1) * WS-Quantile-Q + 1.
023600     move     WS-Quantile-H        to WS-K.
023700     compute  WS-Quantile-F rounded = WS-Quantile-H - WS-K.
023800     if       WS-K not < WS-Value-Count
023900              move  WS-Value (WS-Value-Count)
024000                                      to WS-Quantile-Result
024100     else
024200              compute  WS-Quantile-Result rounded =
024300                       WS-Value (WS-K) +
024400                       WS-Quantile-F *
024500                       (WS-Value (WS-K + 1) - WS-Value (WS-K))
024600     end-if.
024700 aa050-Interpolate-Exit.
024800     exit.
024900*
025000 aa060-Write-Roe.
025100*
025200     write    IA-Roe-Record.
025300     if       Roe-Status not = "00"
025400              move  IA011 to WS-Ia-Abort-Msg
025500              perform  zz900-Abort thru zz900-Abort-Exit
025600     end-if.
025700 aa060-Write-Roe-Exit.
025800     exit.
025900*
026000*   Hand sort of the group's values, ascending - same insertion
026100*   technique as the PBR step and the constituent re-sort in
026200*   Ia010.
026300*
026400 zz080-Sort-Values.
026500*
026600     perform  zz080-Insert-Pass     thru zz080-Insert-Pass-Exit
026700              varying WS-I from 2 by 1
026800              until WS-I > WS-Value-Count.
026900 zz080-Sort-Values-Exit.
027000     exit.
027100*
027200 zz080-Insert-Pass.
027300*
027400     move     WS-Value (WS-I)     to WS-Value-Hold.
027500     move     WS-I                to WS-J.
027600     perform  zz080-Shift-Down     thru zz080-Shift-Down-Exit
027700              until WS-J < 2
027800                 or WS-Value (WS-J - 1) not > WS-Value-Hold.
027900     move     WS-Value-Hold        to WS-Value (WS-J).
028000 zz080-Insert-Pass-Exit.
028100     exit.
028200*
028300 zz080-Shift-Down.
028400*
028500     move     WS-Value (WS-J - 1) to WS-Value (WS-J).
028600     subtract 1 from WS-J.
028700 zz080-Shift-Down-Exit.
028800     exit.
028900*
029000 aa090-Close-Files.
029100*
029200     close    Canonical-File Roe-Metrics-File.
029300 aa090-Close-Files-Exit.
029400     exit.
029500*
029600 zz070-Log-Run-Date.
029700*
029800     move     current-date to WS-Ia-Date-Block.
029900     move     WS-Ia-CC-YY  to WS-Ia-Year.
030000     move     WS-Ia-MM     to WS-Ia-Month.
030100     move     WS-Ia-DD     to WS-Ia-Days.
030200     display  "IA030 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
030300              "/" WS-Ia-Month "/" WS-Ia-Year.
030400 zz070-Log-Run-Date-Exit.
030500     exit.
030600*
030700 zz900-Abort.
030800*
030900     display  SY001.
030950     display  "IA030 FILE STATUS: " WS-Combined-Status.
031000     display  WS-Ia-Abort-Msg.
031100     close    Canonical-File Roe-Metrics-File.
031200     move     16 to return-code.
031300     stop     run.
031400 zz900-Abort-Exit.
031500     exit.
031600*
