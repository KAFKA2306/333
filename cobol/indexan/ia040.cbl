000100*****************************************************************
000200*                                                                *
000300*              Index Analytics - Yield Statistics               *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000     program-id.       ia040.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      10/09/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the Canonical dataset, control
002100*                       broken on index name, and derives the
002200*                       count and mean over the non-missing
002300*                       dividend yield values in the group.
002400*
002500*    Version.           See Prog-Name in WS.
002600*
002700*    Called Modules.
002800*                       None.
002900*    Files used :
003000*                       CANFILE.  Canonical input (sequential).
003100*                       YLDFILE.  Yield statistics output
003200*                                 (sequential).
003300*
003400*    Error messages used.
003500*    System wide:
003600*                       SY001, SY010.
003700*    Program specific:
003800*                       IA010, IA011.
003900*
004000* Changes:
004100* 10/09/84 vbc - 1.0.00 Created.
004200* 09/11/98 vbc - 1.0.01 Y2K review - no date fields here, no
004300*                       change.
004400* 06/05/03 vbc - 1.1.00 Written for the Index Analytics job,
004500*                       the simplest of the three statistics
004600*                       steps - count and mean only (ticket
004700*                       IA-118).
004800*
004900 environment             division.
005000*========================
005100*
005300 copy "envdiv.cob".
005400*
005500 input-output            section.
005600 file-control.
005700     copy "seliacan.cob".
005800     copy "seliayld.cob".
005900*
006000 data                    division.
006100*========================
006200*
006300 file section.
006400*
006500     copy "fdiacan.cob".
006600     copy "fdiayld.cob".
006700*
006800 working-storage section.
006900*------------------------
007000*
007100 77  prog-name               pic x(17) value "ia040 (1.1.00)".
007200*
007300 copy "wsiamsgs.cob".
007400 copy "wsiadate.cob".
007500*
007600 01  WS-File-Status.
007700     03  Can-Status          pic xx.
007800     03  Yld-Status          pic xx.
007810*
007820*   Combined view - lets Zz900 log both statuses in one field.
007830 01  WS-Combined-Status     redefines WS-File-Status pic x(4).
007900*
008000 01  WS-Switches.
008100     03  WS-Can-Eof-Sw       pic x      value "N".
008200         88  Can-Eof                    value "Y".
008300*
008400 01  WS-Value-Count          pic 9(5)   comp value zero.
008500 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
008600*
008700 01  WS-Group-Index          pic x(12)  value spaces.
008800*
008900*   Running sum for the group presently being accumulated -
009000*   binary, like the other working counters.
009100*
009200 01  WS-Value-Sum            pic s9(9)v9(6) comp   value zero.
009300*
009400 procedure                division.
009500*========================
009600*
009700 aa000-Main section.
009800*----------------------
009900*
010000     perform  zz070-Log-Run-Date    thru zz070-Log-Run-Date-Exit.
010100     perform  aa010-Open-Files      thru aa010-Open-Files-Exit.
010200     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
010300     perform  aa030-Process-Index   thru aa030-Process-Index-Exit
010400              until Can-Eof.
010500     perform  aa090-Close-Files     thru aa090-Close-Files-Exit.
010600     stop     run.
010700*
010800 aa010-Open-Files.
010900*
011000     open     input  Canonical-File.
011100     if       Can-Status not = "00"
011200              move  IA010 to WS-Ia-Abort-Msg
011300              perform  zz900-Abort thru zz900-Abort-Exit
011400     end-if.
011500     open     output Yield-Metrics-File.
011600     if       Yld-Status not = "00"
011700              move  IA011 to WS-Ia-Abort-Msg
011800              perform  zz900-Abort thru zz900-Abort-Exit
011900     end-if.
012000 aa010-Open-Files-Exit.
012100     exit.
012200*
012300 aa020-Read-Can.
012400*
012500     read     Canonical-File
012600              at end     set  Can-Eof to true
012700              not at end continue
012800     end-read.
012900 aa020-Read-Can-Exit.
013000     exit.
013100*
013200*   Accumulate one index group - every record carrying the same
013300*   Can-Index belongs to the group, the dataset being pre-sorted
013400*   by index and code out of Ia010.
013500*
013600 aa030-Process-Index.
013700*
013800     move     Can-Index           to WS-Group-Index.
013900     move     zero                to WS-Value-Count WS-Value-Sum.
014000     perform  aa040-Accumulate-Group
014100                 thru aa040-Accumulate-Group-Exit
014200              until Can-Eof
014300                 or Can-Index not = WS-Group-Index.
014400     perform  aa050-Compute-Yld-Stats
014500                 thru aa050-Compute-Yld-Stats-Exit.
014600     perform  aa060-Write-Yld       thru aa060-Write-Yld-Exit.
014700 aa030-Process-Index-Exit.
014800     exit.
014900*
015000 aa040-Accumulate-Group.
015100*
015200     if       Can-Dy-Flag = "Y"
015300              add  1 to WS-Value-Count
015400              add  Can-Dy to WS-Value-Sum
015500     end-if.
015600     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
015700 aa040-Accumulate-Group-Exit.
015800     exit.
015900*
016000 aa050-Compute-Yld-Stats.
016100*
016200     move     WS-Group-Index       to Yld-Index.
016300     move     WS-Value-Count       to Yld-Count.
016400     if       WS-Value-Count = zero
016500              move "N" to Yld-Mean-Flag
016600     else
016700              compute  Yld-Mean rounded =
016800                       WS-Value-Sum / WS-Value-Count
016900              move  "Y" to Yld-Mean-Flag
017000     end-if.
017100 aa050-Compute-Yld-Stats-Exit.
017200     exit.
017300*
017400 aa060-Write-Yld.
017500*
017600     write    IA-Yield-Record.
017700     if       Yld-Status not = "00"
017800              move  IA011 to WS-Ia-Abort-Msg
017900              perform  zz900-Abort thru zz900-Abort-Exit
018000     end-if.
018100 aa060-Write-Yld-Exit.
018200     exit.
018300*
018400 aa090-Close-Files.
018500*
018600     close    Canonical-File Yield-Metrics-File.
018700 aa090-Close-Files-Exit.
018800     exit.
018900*
019000 zz070-Log-Run-Date.
019100*
019200     move     current-date to WS-Ia-Date-Block.
019300     move     WS-Ia-CC-YY  to WS-Ia-Year.
019400     move     WS-Ia-MM     to WS-Ia-Month.
019500     move     WS-Ia-DD     to WS-Ia-Days.
019600     display  "IA040 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
019700              "/" WS-Ia-Month "/" WS-Ia-Year.
019800 zz070-Log-Run-Date-Exit.
019900     exit.
020000*
020100 zz900-Abort.
020200*
020300     display  SY001.
020350     display  "IA040 FILE STATUS: " WS-Combined-Status.
020400     display  WS-Ia-Abort-Msg.
020500     close    Canonical-File Yield-Metrics-File.
020600     move     16 to return-code.
020700     stop     run.
020800 zz900-Abort-Exit.
020900     exit.
021000*
