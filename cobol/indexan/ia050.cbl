000100*****************************************************************
000200*                                                                *
000300*           Index Analytics - Sector Concentration (HHI)        *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000     program-id.       ia050.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      17/09/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the Canonical dataset, control
002100*                       broken on index name, resolves and
002200*                       normalizes constituent weights, and
002300*                       derives the Herfindahl-Hirschman Index
002400*                       and the top-ten weight for the group.
002500*
002600*    Version.           See Prog-Name in WS.
002700*
002800*    Called Modules.
002900*                       None.
003000*    Files used :
003100*                       CANFILE.  Canonical input (sequential).
003200*                       HHIFILE.  Concentration statistics
003300*                                 output (sequential).
003400*
003500*    Error messages used.
003600*    System wide:
003700*                       SY001, SY010.
003800*    Program specific:
003900*                       IA020, IA021.
004000*
004100* Changes:
004200* 17/09/84 vbc - 1.0.00 Created.
004300* 09/11/98 vbc - 1.0.01 Y2K review - no date fields here, no
004400*                       change.
004500* 06/05/03 vbc - 1.1.00 Written for the Index Analytics job -
004600*                       weight resolution, sector grouping and
004700*                       the HHI/top-ten derivation added (ticket
004800*                       IA-118).
004900*
005000 environment             division.
005100*========================
005200*
005400 copy "envdiv.cob".
005500*
005600 input-output            section.
005700 file-control.
005800     copy "seliacan.cob".
005900     copy "seliahhi.cob".
006000*
006100 data                    division.
006200*========================
006300*
006400 file section.
006500*
006600     copy "fdiacan.cob".
006700     copy "fdiahhi.cob".
006800*
006900 working-storage section.
007000*------------------------
007100*
007200 77  prog-name               pic x(17) value "ia050 (1.1.00)".
007300*
007400 copy "wsiamsgs.cob".
007500 copy "wsiadate.cob".
007600*
007700 01  WS-File-Status.
007800     03  Can-Status          pic xx.
007900     03  Hhi-Status          pic xx.
007910*
007920*   Combined view - lets Zz900 log both statuses in one field.
007930 01  WS-Combined-Status     redefines WS-File-Status pic x(4).
008000*
008100 01  WS-Switches.
008200     03  WS-Can-Eof-Sw       pic x      value "N".
008300         88  Can-Eof                    value "Y".
008400     03  WS-Sector-Found     pic x      value "N".
008500     03  WS-Any-Present      pic x      value "N".
008600*
008700 01  WS-Max-Values           pic 9(5)   comp value 500.
008800 01  WS-Max-Sectors          pic 9(3)   comp value 50.
008900 01  WS-Value-Count          pic 9(5)   comp value zero.
009000 01  WS-Sector-Count         pic 9(3)   comp value zero.
009100 01  WS-Top-N                pic 9(3)   comp value zero.
009200 01  WS-Top-Start            pic 9(5)   comp value zero.
009300 01  WS-I                    pic 9(5)   comp value zero.
009400 01  WS-J                    pic 9(3)   comp value zero.
009500 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
009600*
009700 01  WS-Group-Index          pic x(12)  value spaces.
009800 01  WS-Sector-Key           pic x(20)  value spaces.
009900*
010000*   Running total of the resolved (pre-normalization) weights -
010100*   binary, like the other working accumulators.
010200*
010300 01  WS-Total                pic s9(5)v9(6) comp value zero.
010400 01  WS-Sector-Share-Sq       pic s9(3)v9(6) comp value zero.
010500*
010600*   Group work table - one entry per constituent in the index
010700*   now being accumulated.
010800*
010900 01  WS-Con-Table.
011000     03  WS-Con-Entry        occurs 500 times.
011100         05  WCE-Sector      pic x(20).
011200         05  WCE-Weight      pic s9(3)v9(6) comp-3.
011300         05  WCE-Weight-Flag pic x.
011400*
011500*   Resolved and normalized weight, one slot per constituent,
011600*   addressed by the same subscript as WS-Con-Entry.
011700*
011800 01  WS-Resolved-Table.
011900     03  WS-Resolved-Weight  occurs 500 times
012000                              pic s9(3)v9(6) comp-3.
012100 01  WS-Norm-Table.
012200     03  WS-Norm-Weight      occurs 500 times
012300                              pic s9(3)v9(6) comp-3.
012400 01  WS-Norm-Hold             pic s9(3)v9(6) comp-3.
012500*
012600*   Sector accumulation table - one entry per distinct sector
012700*   seen in the group, holding the summed normalized weight.
012800*
012900 01  WS-Sector-Table.
013000     03  WS-Sector-Entry     occurs 50 times.
013100         05  WS-Sec-Name     pic x(20).
013200         05  WS-Sec-Weight   pic s9(3)v9(6) comp value zero.
013300*
013400 procedure                division.
013500*========================
013600*
013700 aa000-Main section.
013800*----------------------
013900*
014000     perform  zz070-Log-Run-Date    thru zz070-Log-Run-Date-Exit.
014100     perform  aa010-Open-Files      thru aa010-Open-Files-Exit.
014200     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
014300     perform  aa030-Process-Index   thru aa030-Process-Index-Exit
014400              until Can-Eof.
014500     perform  aa090-Close-Files     thru aa090-Close-Files-Exit.
014600     stop     run.
014700*
014800 aa010-Open-Files.
014900*
015000     open     input  Canonical-File.
015100     if       Can-Status not = "00"
015200              move  IA020 to WS-Ia-Abort-Msg
015300              perform  zz900-Abort thru zz900-Abort-Exit
015400     end-if.
015500     open     output Hhi-Metrics-File.
015600     if       Hhi-Status not = "00"
015700              move  IA021 to WS-Ia-Abort-Msg
015800              perform  zz900-Abort thru zz900-Abort-Exit
015900     end-if.
016000 aa010-Open-Files-Exit.
016100     exit.
016200*
016300 aa020-Read-Can.
016400*
016500     read     Canonical-File
016600              at end     set  Can-Eof to true
016700              not at end continue
016800     end-read.
016900 aa020-Read-Can-Exit.
017000     exit.
017100*
017200*   Accumulate one index group - every record carrying the same
017300*   Can-Index belongs to the group, the dataset being pre-sorted
017400*   by index and code out of Ia010.
017500*
017600 aa030-Process-Index.
017700*
017800     move     Can-Index           to WS-Group-Index.
017900     move     zero                to WS-Value-Count.
018000     perform  aa040-Accumulate-Group
018100                 thru aa040-Accumulate-Group-Exit
018200              until Can-Eof
018300                 or Can-Index not = WS-Group-Index.
018400     perform  aa050-Compute-Hhi-Stats
018500                 thru aa050-Compute-Hhi-Stats-Exit.
018600     perform  aa060-Write-Hhi       thru aa060-Write-Hhi-Exit.
018700 aa030-Process-Index-Exit.
018800     exit.
018900*
019000 aa040-Accumulate-Group.
019100*
019200     add      1 to WS-Value-Count.
019300     move     Can-Sector          to WCE-Sector (WS-Value-Count).
019400     move     Can-Weight          to WCE-Weight (WS-Value-Count).
019500     move     Can-Weight-Flag     to WCE-Weight-Flag
019600                                      (WS-Value-Count).
019700     perform  aa020-Read-Can        thru aa020-Read-Can-Exit.
019800 aa040-Accumulate-Group-Exit.
019900     exit.
020000*
020100 aa050-Compute-Hhi-Stats.
020200*
020300     move     WS-Group-Index       to Hhi-Index.
020400     move     WS-Value-Count       to Hhi-Constituents.
020500     if       WS-Value-Count = zero
020600              move "N" to Hhi-Value-Flag Hhi-Top10-Flag
020700     else
020800              perform  aa050-Resolve-Weights
020900                 thru  aa050-Resolve-Weights-Exit
021000              move     zero to WS-Sector-Count
021100              perform  aa050-Add-To-Sector
021200                 thru  aa050-Add-To-Sector-Exit
021300                 varying WS-I from 1 by 1
021400                 until WS-I > WS-Value-Count
021500              move     zero to Hhi-Value
021600              perform  aa050-Square-Sector
021700                 thru  aa050-Square-Sector-Exit
021800                 varying WS-J from 1 by 1
021900                 until WS-J > WS-Sector-Count
022000              perform  aa050-Compute-Top10
022100                 thru  aa050-Compute-Top10-Exit
022200              move  "Y" to Hhi-Value-Flag Hhi-Top10-Flag
022300     end-if.
022400 aa050-Compute-Hhi-Stats-Exit.
022500     exit.
022600*
022700*   Weight resolution - missing weights default to zero once at
022800*   least one weight is present, or to one apiece when none are;
022900*   a non-positive total forces every weight back to one.  The
023000*   survivors are then normalized to sum to one.
023100*
023200 aa050-Resolve-Weights.
023300*
023400     move     "N" to WS-Any-Present.
023500     perform  aa050-Check-Present   thru aa050-Check-Present-Exit
023600              varying WS-I from 1 by 1
023700              until WS-I > WS-Value-Count.
023800     move     zero to WS-Total.
023900     perform  aa050-Set-Resolved    thru aa050-Set-Resolved-Exit
024000              varying WS-I from 1 by 1
024100              until WS-I > WS-Value-Count.
024200     if       WS-Total not > zero
024300              move     zero to WS-Total
024400              perform  aa050-Force-Unit-Weight
024500                 thru  aa050-Force-Unit-Weight-Exit
024600                 varying WS-I from 1 by 1
024700                 until WS-I > WS-Value-Count
024800     end-if.
024900     perform  aa050-Normalize       thru aa050-Normalize-Exit
025000              varying WS-I from 1 by 1
025100              until WS-I > WS-Value-Count.
025200 aa050-Resolve-Weights-Exit.
025300     exit.
025400*
025500 aa050-Check-Present.
025600*
025700     if       WCE-Weight-Flag (WS-I) = "Y"
025800              move  "Y" to WS-Any-Present
025900     end-if.
026000 aa050-Check-Present-Exit.
026100     exit.
026200*
026300 aa050-Set-Resolved.
026400*
026500     if       WS-Any-Present = "Y"
026600              if    WCE-Weight-Flag (WS-I) = "Y"
026700                    move  WCE-Weight (WS-I)
026800                                 to WS-Resolved-Weight (WS-I)
026900              else
027000                    move  zero to WS-Resolved-Weight (WS-I)
027100              end-if
027200     else
027300              move  1 to WS-Resolved-Weight (WS-I)
027400     end-if.
027500     add      WS-Resolved-Weight (WS-I) to WS-Total.
027600 aa050-Set-Resolved-Exit.
027700     exit.
027800*
027900 aa050-Force-Unit-Weight.
028000*
028100     move     1 to WS-Resolved-Weight (WS-I).
028200     add      1 to WS-Total.
028300 aa050-Force-Unit-Weight-Exit.
028400     exit.
028500*
028600 aa050-Normalize.
028700*
028800     compute  WS-Norm-Weight (WS-I) rounded =
028900              WS-Resolved-Weight (WS-I) / WS-Total.
029000 aa050-Normalize-Exit.
029100     exit.
029200*
029300*   Sector grouping - find the constituent's sector in the
029400*   table built so far, or open a new entry, and fold its
029500*   normalized weight in.
029600*
029700 aa050-Add-To-Sector.
029800*
029900     move     WCE-Sector (WS-I)    to WS-Sector-Key.
030000     if       WS-Sector-Key = spaces
030100              move  "Unknown" to WS-Sector-Key
030200     end-if.
030300     move     "N" to WS-Sector-Found.
030400     perform  aa050-Search-Sector   thru aa050-Search-Sector-Exit
030500              varying WS-J from 1 by 1
030600              until WS-J > WS-Sector-Count
030700                 or WS-Sector-Found = "Y".
030800     if       WS-Sector-Found = "N"
030900              add   1 to WS-Sector-Count
031000              move  WS-Sector-Key to WS-Sec-Name (WS-Sector-Count)
031100              move  zero to WS-Sec-Weight (WS-Sector-Count)
031200              add   WS-Norm-Weight (WS-I)
031300                 to WS-Sec-Weight (WS-Sector-Count)
031400     end-if.
031500 aa050-Add-To-Sector-Exit.
031600     exit.
031700*
031800 aa050-Search-Sector.
031900*
032000     if       WS-Sec-Name (WS-J) = WS-Sector-Key
032100              move  "Y" to WS-Sector-Found
032200              add   WS-Norm-Weight (WS-I) to WS-Sec-Weight (WS-J)
032300     end-if.
032400 aa050-Search-Sector-Exit.
032500     exit.
032600*
032700 aa050-Square-Sector.
032800*
032900     compute  WS-Sector-Share-Sq =
033000              WS-Sec-Weight (WS-J) * WS-Sec-Weight (WS-J).
033100     add      WS-Sector-Share-Sq to Hhi-Value.
033200 aa050-Square-Sector-Exit.
033300     exit.
033400*
033500*   Top-ten weight - sort the group's normalized weights
033600*   ascending (the sector totals are already folded, the
033700*   per-constituent order no longer matters) and sum the last
033800*   ten, or fewer if the group is smaller.
033900*
034000 aa050-Compute-Top10.
034100*
034200     perform  zz080-Sort-Norms       thru zz080-Sort-Norms-Exit.
034300     if       WS-Value-Count > 10
034400              move  10 to WS-Top-N
034500     else
034600              move  WS-Value-Count to WS-Top-N
034700     end-if.
034800     compute  WS-Top-Start = WS-Value-Count - WS-Top-N + 1.
034900     move     zero to Hhi-Top10-Weight.
035000     perform  aa050-Sum-Top10        thru aa050-Sum-Top10-Exit
035100              varying WS-I from WS-Top-Start by 1
035200              until WS-I > WS-Value-Count.
035300 aa050-Compute-Top10-Exit.
035400     exit.
035500*
035600 aa050-Sum-Top10.
035700*
035800     add      WS-Norm-Weight (WS-I) to Hhi-Top10-Weight.
035900 aa050-Sum-Top10-Exit.
036000     exit.
036100*
036200*   Hand sort of the normalized weights, ascending - same
036300*   insertion technique as the statistics steps above.
036400*
036500 zz080-Sort-Norms.
036600*
036700     perform  zz080-Insert-Pass      thru zz080-Insert-Pass-Exit
036800              varying WS-I from 2 by 1
036900              until WS-I > WS-Value-Count.
037000 zz080-Sort-Norms-Exit.
037100     exit.
037200*
037300 zz080-Insert-Pass.
037400*
037500     move     WS-Norm-Weight (WS-I) to WS-Norm-Hold.
037600     move     WS-I                 to WS-J.
037700     perform  zz080-Shift-Down       thru zz080-Shift-Down-Exit
037800              until WS-J < 2
037900                 or WS-Norm-Weight (WS-J - 1) not > WS-Norm-Hold.
038000     move     WS-Norm-Hold          to WS-Norm-Weight (WS-J).
038100 zz080-Insert-Pass-Exit.
038200     exit.
038300*
038400 zz080-Shift-Down.
038500*
038600     move     WS-Norm-Weight (WS-J - 1) to WS-Norm-Weight (WS-J).
038700     subtract 1 from WS-J.
038800 zz080-Shift-Down-Exit.
038900     exit.
039000*
039100 aa060-Write-Hhi.
039200*
039300     write    IA-Hhi-Record.
039400     if       Hhi-Status not = "00"
039500              move  IA021 to WS-Ia-Abort-Msg
039600              perform  zz900-Abort thru zz900-Abort-Exit
039700     end-if.
039800 aa060-Write-Hhi-Exit.
039900     exit.
040000*
040100 aa090-Close-Files.
040200*
040300     close    Canonical-File Hhi-Metrics-File.
040400 aa090-Close-Files-Exit.
040500     exit.
040600*
040700 zz070-Log-Run-Date.
040800*
040900     move     current-date to WS-Ia-Date-Block.
041000     move     WS-Ia-CC-YY  to WS-Ia-Year.
041100     move     WS-Ia-MM     to WS-Ia-Month.
041200     move     WS-Ia-DD     to WS-Ia-Days.
041300     display  "IA050 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
041400              "/" WS-Ia-Month "/" WS-Ia-Year.
041500 zz070-Log-Run-Date-Exit.
041600     exit.
041700*
041800 zz900-Abort.
041900*
042000     display  SY001.
042050     display  "IA050 FILE STATUS: " WS-Combined-Status.
042100     display  WS-Ia-Abort-Msg.
042200     close    Canonical-File Hhi-Metrics-File.
042300     move     16 to return-code.
042400     stop     run.
042500 zz900-Abort-Exit.
042600     exit.
042700*
