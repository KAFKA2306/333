000100*****************************************************************
000200*                                                                *
000300*              Index Analytics - Comparison Report             *
000400*                                                                *
000500*****************************************************************
000600*
000700 identification          division.
000800*========================
000900*
001000     program-id.       ia060.
001100*
001200     author.            Vincent B Coen FBCS, FIDM, FIDPM.
001300     installation.      Applewood Computers.
001400     date-written.      24/09/84.
001500     date-compiled.
001600     security.          Copyright (C) 1984-2003 & later, V B Coen.
001700                        Distributed under the GNU General Public
001800                        License.  See file COPYING for details.
001900*
002000*    Remarks.           Reads the four metrics files (PBR, ROE,
002100*                       Yield, HHI) written by Ia020/030/040/050,
002200*                       picks out the YOMIURI333 (analyzed) and
002300*                       TOPIX (benchmark) rows from each, derives
002400*                       the strengths/weaknesses/cautions logic
002500*                       summary and the four insight lines, and
002600*                       prints the comparison report.  Any one of
002700*                       the four metrics files may be missing -
002800*                       that index's statistics simply print N/A.
002900*
003000*    Version.           See Prog-Name in WS.
003100*
003200*    Called Modules.
003300*                       None.
003400*    Files used :
003500*                       PBRFILE.  PBR statistics input (may be
003600*                                 absent).
003700*                       ROEFILE.  ROE statistics input (may be
003800*                                 absent).
003900*                       YLDFILE.  Yield statistics input (may be
004000*                                 absent).
004100*                       HHIFILE.  HHI statistics input (may be
004200*                                 absent).
004300*                       RPTFILE.  Comparison report (print, 132
004400*                                 cols).
004500*
004600*    Error messages used.
004700*    System wide:
004800*                       SY001, SY010.
004900*    Program specific:
005000*                       IA030, IA031.
005100*
005200* Changes:
005300* 24/09/84 vbc - 1.0.00 Created.
005400* 09/11/98 vbc - 1.0.01 Y2K review - dates printed via Wsiadate,
005500*                       already widened, no change.
005600* 06/05/03 vbc - 1.1.00 Written for the Index Analytics job -
005700*                       final step of the suite, brings the four
005800*                       statistics files together onto one report
005900*                       (ticket IA-118).
006000* 19/08/03 vbc - 1.1.01 Metrics files made optional on open - a
006100*                       missing statistics file no longer aborts
006200*                       the run, it simply leaves that index's row
006300*                       at N/A (ticket IA-126).
006400*
006500 environment             division.
006600*========================
006700*
006800 copy "envdiv.cob".
006900*
007000 input-output            section.
007100 file-control.
007200     copy "seliapbr.cob".
007300     copy "seliaroe.cob".
007400     copy "seliayld.cob".
007500     copy "seliahhi.cob".
007600     copy "seliarpt.cob".
007700*
007800 data                    division.
007900*========================
008000*
008100 file section.
008200*
008300     copy "fdiapbr.cob".
008400     copy "fdiaroe.cob".
008500     copy "fdiayld.cob".
008600     copy "fdiahhi.cob".
008700*
008800*   Print-File carries no FD data record of its own - the Report
008900*   Writer below owns the physical layout via the RD named on
009000*   this FD.
009100*
009200 fd  Print-File
009300     label records are standard
009400     record contains 132 characters
009500     report is Ia-Comparison-Report.
009600*
009700 working-storage section.
009800*------------------------
009900*
010000 77  prog-name               pic x(17) value "ia060 (1.1.01)".
010100*
010200 copy "wsiamsgs.cob".
010300 copy "wsiadate.cob".
010400*
010500 01  WS-File-Status.
010600     03  Pbr-Status          pic xx.
010700     03  Roe-Status          pic xx.
010800     03  Yld-Status          pic xx.
010900     03  Hhi-Status          pic xx.
011000     03  Rpt-Status          pic xx.
011010*
011020*   Combined view - lets Zz900 log all five statuses as one
011030*   field rather than five separate DISPLAY clauses.
011040 01  WS-Combined-Status    redefines WS-File-Status pic x(10).
011100*
011200 01  WS-Switches.
011300     03  WS-Pbr-Open-Sw      pic x      value "N".
011400         88  Pbr-Open-Ok                value "Y".
011500     03  WS-Pbr-Eof-Sw       pic x      value "N".
011600         88  Pbr-Eof                    value "Y".
011700     03  WS-Roe-Open-Sw      pic x      value "N".
011800         88  Roe-Open-Ok                value "Y".
011900     03  WS-Roe-Eof-Sw       pic x      value "N".
012000         88  Roe-Eof                    value "Y".
012100     03  WS-Yld-Open-Sw      pic x      value "N".
012200         88  Yld-Open-Ok                value "Y".
012300     03  WS-Yld-Eof-Sw       pic x      value "N".
012400         88  Yld-Eof                    value "Y".
012500     03  WS-Hhi-Open-Sw      pic x      value "N".
012600         88  Hhi-Open-Ok                value "Y".
012700     03  WS-Hhi-Eof-Sw       pic x      value "N".
012800         88  Hhi-Eof                    value "Y".
012900*
013000 01  WS-Slot                 pic 9      comp value zero.
013100 01  WS-Ia-Abort-Msg         pic x(46)  value spaces.
013200*
013300*   One entry per index - (1) is the analyzed index, YOMIURI333,
013400*   (2) is the benchmark, TOPIX.  A metric group's Present switch
013500*   stays "N" - and every field under it stays at its initial
013600*   value - when that metrics file never turned up a row for the
013700*   index, whether because the whole file was absent or because
013800*   the index just was not on it.
013900*
014000 01  WS-Metric-Set.
014100     03  WS-Metric-Entry      occurs 2 times.
014200         05  WS-M-Index-Name         pic x(12)  value spaces.
014300         05  WS-M-Pbr-Present        pic x      value "N".
014400         05  WS-M-Pbr-Count          pic 9(5)   comp value zero.
014500         05  WS-M-Pbr-Lt1            pic s9(3)v9(6) comp-3
014600                                      value zero.
014700         05  WS-M-Pbr-Lt1-Flag       pic x      value "N".
014800         05  WS-M-Pbr-Mean           pic s9(3)v9(6) comp-3
014900                                      value zero.
015000         05  WS-M-Pbr-Mean-Flag      pic x      value "N".
015100         05  WS-M-Pbr-Median         pic s9(3)v9(6) comp-3
015200                                      value zero.
015300         05  WS-M-Pbr-Median-Flag    pic x      value "N".
015400         05  WS-M-Roe-Present        pic x      value "N".
015500         05  WS-M-Roe-Count          pic 9(5)   comp value zero.
015600         05  WS-M-Roe-Median         pic s9(3)v9(6) comp-3
015700                                      value zero.
015800         05  WS-M-Roe-Median-Flag    pic x      value "N".
015900         05  WS-M-Roe-Q25            pic s9(3)v9(6) comp-3
016000                                      value zero.
016100         05  WS-M-Roe-Q25-Flag       pic x      value "N".
016200         05  WS-M-Roe-Q75            pic s9(3)v9(6) comp-3
016300                                      value zero.
016400         05  WS-M-Roe-Q75-Flag       pic x      value "N".
016500         05  WS-M-Yld-Present        pic x      value "N".
016600         05  WS-M-Yld-Count          pic 9(5)   comp value zero.
016700         05  WS-M-Yld-Mean           pic s9(3)v9(6) comp-3
016800                                      value zero.
016900         05  WS-M-Yld-Mean-Flag      pic x      value "N".
017000         05  WS-M-Hhi-Present        pic x      value "N".
017100         05  WS-M-Hhi-Constituents   pic 9(5)   comp value zero.
017200         05  WS-M-Hhi-Value          pic s9(3)v9(6) comp-3
017300                                      value zero.
017400         05  WS-M-Hhi-Value-Flag     pic x      value "N".
017500         05  WS-M-Hhi-Top10          pic s9(3)v9(6) comp-3
017600                                      value zero.
017700         05  WS-M-Hhi-Top10-Flag     pic x      value "N".
017800         05  filler                  pic x(4).
017900     03  filler                      pic x(1) value space.
018000*
018100*   Report-line staging area - moved into before every GENERATE,
018200*   the detail records below all source off these, never off the
018300*   metrics records directly.
018400*
018500 01  WS-Rpt-Label             pic x(24)  value spaces.
018600 01  WS-Rpt-Analyzed          pic x(14)  value spaces.
018700 01  WS-Rpt-Benchmark         pic x(14)  value spaces.
018800 01  WS-Rpt-Text              pic x(100) value spaces.
018900*
019000*   Shared value-formatting work area.
019100*
019200 01  WS-Fmt-Count-In          pic 9(5)   comp value zero.
019300 01  WS-Fmt-Rate-In           pic s9(3)v9(6) comp-3 value zero.
019400 01  WS-Fmt-Flag-In           pic x      value "N".
019500 01  WS-Fmt-Result            pic x(14)  value spaces.
019600 01  WS-Fmt-Pct-Work          pic s9(3)v9(6) comp-3 value zero.
019700 01  WS-Edit-Count            pic zzzz9.
019800 01  WS-Edit-Rate             pic -(3)9.99.
019900 01  WS-Edit-Pct              pic -(3)9.9.
020000 01  WS-Edit-Hhi              pic -(1)9.999.
020100*
020200*   Logic-summary / insight work area - the five rules and the
020300*   four insight lines share these.
020400*
020500 01  WS-Diff                  pic s9(3)v9(6) comp value zero.
020600 01  WS-Abs-Diff              pic s9(3)v9(6) comp value zero.
020700 01  WS-Edit-Pt               pic -(3)9.9.
020800 01  WS-Edit-2dp              pic -(3)9.99.
020900 01  WS-Edit-3dp              pic -(2)9.999.
021000 01  WS-Text-Num1              pic x(8)  value spaces.
021100 01  WS-Text-Num2              pic x(8)  value spaces.
021200 01  WS-Descriptor             pic x(6)  value spaces.
021300*
021400 01  WS-Strength-Count        pic 9      comp value zero.
021500 01  WS-Weakness-Count        pic 9      comp value zero.
021600 01  WS-Caution-Count         pic 9      comp value zero.
021700 01  WS-List-Sub              pic 9      comp value zero.
021800*
021900 01  WS-Strength-Table.
022000     03  WS-Strength-Line     occurs 5 times pic x(100).
022100 01  WS-Weakness-Table.
022200     03  WS-Weakness-Line     occurs 5 times pic x(100).
022300 01  WS-Caution-Table.
022400     03  WS-Caution-Line      occurs 5 times pic x(100).
022500*
022600 report                  section.
022700*========================
022800*
022900 RD  Ia-Comparison-Report
023000     control      final
023100     page limit   60
023200     heading      1
023300     first detail 6
023400     last  detail 58.
023500*
023600 01  Rpt-Page-Heading    type page heading.
023700     03  line  1.
023800         05  col 30      pic x(40) value
023900             "INDEX ANALYTICS REPORT - YOMIURI333".
024000         05  col 70      pic x(9)  value " VS TOPIX".
024100     03  line  3.
024200         05  col  1      pic x(11) value "Generated:".
024300         05  col 12      pic x(10) source WS-Ia-Date.
024400     03  line  5.
024500         05  col  1      pic x(24) value "Metric".
024600         05  col 28      pic x(14) value "Yomiuri333".
024700         05  col 44      pic x(14) value "Topix".
024800*
024900 01  Rpt-Metric-Detail   type detail.
025000     03  line + 1.
025100         05  col  1      pic x(24) source WS-Rpt-Label.
025200         05  col 28      pic x(14) source WS-Rpt-Analyzed.
025300         05  col 44      pic x(14) source WS-Rpt-Benchmark.
025400*
025500 01  Rpt-Text-Line       type detail.
025600     03  line + 1.
025700         05  col  1      pic x(100) source WS-Rpt-Text.
025800*
025900 01  Rpt-Section-Title   type detail.
026000     03  line + 2.
026100         05  col  1      pic x(100) source WS-Rpt-Text.
026200*
026300 procedure                division.
026400*========================
026500*
026600 aa000-Main section.
026700*----------------------
026800*
026900     perform  zz070-Log-Run-Date    thru zz070-Log-Run-Date-Exit.
027000     perform  aa010-Open-Files      thru aa010-Open-Files-Exit.
027100     perform  aa020-Load-Metrics    thru aa020-Load-Metrics-Exit.
027200     perform  aa030-Build-Summary   thru aa030-Build-Summary-Exit.
027300     perform  aa040-Print-Report    thru aa040-Print-Report-Exit.
027400     perform  aa090-Close-Files     thru aa090-Close-Files-Exit.
027500     stop     run.
027600*
027700*   Every metrics file is optional - a bad open is logged but does
027800*   not abort the run.  Only the report output file is mandatory.
027900*
028000 aa010-Open-Files.
028100*
028200     open     input  Pbr-Metrics-File.
028300     if       Pbr-Status = "00"
028400              set  Pbr-Open-Ok to true
028500     else
028600              display  IA030
028700     end-if.
028800     open     input  Roe-Metrics-File.
028900     if       Roe-Status = "00"
029000              set  Roe-Open-Ok to true
029100     else
029200              display  IA030
029300     end-if.
029400     open     input  Yield-Metrics-File.
029500     if       Yld-Status = "00"
029600              set  Yld-Open-Ok to true
029700     else
029800              display  IA030
029900     end-if.
030000     open     input  Hhi-Metrics-File.
030100     if       Hhi-Status = "00"
030200              set  Hhi-Open-Ok to true
030300     else
030400              display  IA030
030500     end-if.
030600     open     output Print-File.
030700     if       Rpt-Status not = "00"
030800              move  IA031 to WS-Ia-Abort-Msg
030900              perform  zz900-Abort thru zz900-Abort-Exit
031000     end-if.
031100 aa010-Open-Files-Exit.
031200     exit.
031300*
031400 aa020-Load-Metrics.
031500*
031600     if       Pbr-Open-Ok
031700              perform  aa021-Load-Pbr thru aa021-Load-Pbr-Exit
031800                 until Pbr-Eof
031900     end-if.
032000     if       Roe-Open-Ok
032100              perform  aa022-Load-Roe thru aa022-Load-Roe-Exit
032200                 until Roe-Eof
032300     end-if.
032400     if       Yld-Open-Ok
032500              perform  aa023-Load-Yld thru aa023-Load-Yld-Exit
032600                 until Yld-Eof
032700     end-if.
032800     if       Hhi-Open-Ok
032900              perform  aa024-Load-Hhi thru aa024-Load-Hhi-Exit
033000                 until Hhi-Eof
033100     end-if.
033200 aa020-Load-Metrics-Exit.
033300     exit.
033400*
033500 aa021-Load-Pbr.
033600*
033700     read     Pbr-Metrics-File
033800              at end     set  Pbr-Eof to true
033900              not at end perform  aa021-Store-Pbr
034000                            thru  aa021-Store-Pbr-Exit
034100     end-read.
034200 aa021-Load-Pbr-Exit.
034300     exit.
034400*
034500 aa021-Store-Pbr.
034600*
034700     move     zero to WS-Slot.
034800     if       Pbr-Index = "YOMIURI333" move 1 to WS-Slot end-if.
034900     if       Pbr-Index = "TOPIX"      move 2 to WS-Slot end-if.
035000     if       WS-Slot not = zero
035100         move  "Y"            to WS-M-Pbr-Present    (WS-Slot)
035200         move  Pbr-Count      to WS-M-Pbr-Count      (WS-Slot)
035300         move  Pbr-Lt1-Ratio  to WS-M-Pbr-Lt1        (WS-Slot)
035400         move  Pbr-Lt1-Flag   to WS-M-Pbr-Lt1-Flag   (WS-Slot)
035500         move  Pbr-Mean       to WS-M-Pbr-Mean       (WS-Slot)
035600         move  Pbr-Mean-Flag  to WS-M-Pbr-Mean-Flag  (WS-Slot)
035700         move  Pbr-Median     to WS-M-Pbr-Median     (WS-Slot)
035800         move  Pbr-Median-Flag
035900                               to WS-M-Pbr-Median-Flag (WS-Slot)
036000     end-if.
036100 aa021-Store-Pbr-Exit.
036200     exit.
036300*
036400 aa022-Load-Roe.
036500*
036600     read     Roe-Metrics-File
036700              at end     set  Roe-Eof to true
036800              not at end perform  aa022-Store-Roe
036900                            thru  aa022-Store-Roe-Exit
037000     end-read.
037100 aa022-Load-Roe-Exit.
037200     exit.
037300*
037400 aa022-Store-Roe.
037500*
037600     move     zero to WS-Slot.
037700     if       Roe-Index = "YOMIURI333" move 1 to WS-Slot end-if.
037800     if       Roe-Index = "TOPIX"      move 2 to WS-Slot end-if.
037900     if       WS-Slot not = zero
038000         move  "Y"            to WS-M-Roe-Present    (WS-Slot)
038100         move  Roe-Count      to WS-M-Roe-Count      (WS-Slot)
038200         move  Roe-Median     to WS-M-Roe-Median     (WS-Slot)
038300         move  Roe-Median-Flag
038400                               to WS-M-Roe-Median-Flag (WS-Slot)
038500         move  Roe-Q25        to WS-M-Roe-Q25        (WS-Slot)
038600         move  Roe-Q25-Flag   to WS-M-Roe-Q25-Flag   (WS-Slot)
038700         move  Roe-Q75        to WS-M-Roe-Q75        (WS-Slot)
038800         move  Roe-Q75-Flag   to WS-M-Roe-Q75-Flag   (WS-Slot)
038900     end-if.
039000 aa022-Store-Roe-Exit.
039100     exit.
039200*
039300 aa023-Load-Yld.
039400*
039500     read     Yield-Metrics-File
039600              at end     set  Yld-Eof to true
039700              not at end perform  aa023-Store-Yld
039800                            thru  aa023-Store-Yld-Exit
039900     end-read.
040000 aa023-Load-Yld-Exit.
040100     exit.
040200*
040300 aa023-Store-Yld.
040400*
040500     move     zero to WS-Slot.
040600     if       Yld-Index = "YOMIURI333" move 1 to WS-Slot end-if.
040700     if       Yld-Index = "TOPIX"      move 2 to WS-Slot end-if.
040800     if       WS-Slot not = zero
040900         move  "Y"            to WS-M-Yld-Present    (WS-Slot)
041000         move  Yld-Count      to WS-M-Yld-Count      (WS-Slot)
041100         move  Yld-Mean       to WS-M-Yld-Mean       (WS-Slot)
041200         move  Yld-Mean-Flag  to WS-M-Yld-Mean-Flag  (WS-Slot)
041300     end-if.
041400 aa023-Store-Yld-Exit.
041500     exit.
041600*
041700 aa024-Load-Hhi.
041800*
041900     read     Hhi-Metrics-File
042000              at end     set  Hhi-Eof to true
042100              not at end perform  aa024-Store-Hhi
042200                            thru  aa024-Store-Hhi-Exit
042300     end-read.
042400 aa024-Load-Hhi-Exit.
042500     exit.
042600*
042700 aa024-Store-Hhi.
042800*
042900     move     zero to WS-Slot.
043000     if       Hhi-Index = "YOMIURI333" move 1 to WS-Slot end-if.
043100     if       Hhi-Index = "TOPIX"      move 2 to WS-Slot end-if.
043200     if       WS-Slot not = zero
043300         move  "Y"            to WS-M-Hhi-Present    (WS-Slot)
043400         move  Hhi-Constituents
043500                               to WS-M-Hhi-Constituents (WS-Slot)
043600         move  Hhi-Value       to WS-M-Hhi-Value      (WS-Slot)
043700         move  Hhi-Value-Flag  to WS-M-Hhi-Value-Flag (WS-Slot)
043800         move  Hhi-Top10-Weight
043900                               to WS-M-Hhi-Top10      (WS-Slot)
044000         move  Hhi-Top10-Flag  to WS-M-Hhi-Top10-Flag (WS-Slot)
044100     end-if.
044200 aa024-Store-Hhi-Exit.
044300     exit.
044400*
044500*   Five rules, each appending one line to exactly one of the
044600*   strengths / weaknesses / cautions tables below.
044700*
044800 aa030-Build-Summary.
044900*
045000     perform  aa031-Rule-Pbr        thru aa031-Rule-Pbr-Exit.
045100     perform  aa032-Rule-Roe        thru aa032-Rule-Roe-Exit.
045200     perform  aa033-Rule-Yld        thru aa033-Rule-Yld-Exit.
045300     perform  aa034-Rule-Hhi        thru aa034-Rule-Hhi-Exit.
045400     perform  aa035-Rule-Top10      thru aa035-Rule-Top10-Exit.
045500 aa030-Build-Summary-Exit.
045600     exit.
045700*
045800 aa031-Rule-Pbr.
045900*
046000     if       WS-M-Pbr-Lt1-Flag (1) = "Y"
046100          and WS-M-Pbr-Lt1-Flag (2) = "Y"
046200              compute  WS-Diff rounded =
046300                       (WS-M-Pbr-Lt1 (1) - WS-M-Pbr-Lt1 (2)) * 100
046400              if       WS-Diff > 0
046500                       move  WS-Diff to WS-Edit-Pt
046600                       add  1 to WS-Strength-Count
046700                       string  "PBR<1 share is " WS-Edit-Pt
046800                               " points above benchmark"
046900                               delimited by size
047000                         into WS-Strength-Line (WS-Strength-Count)
047100              else
047200                       move  WS-Diff to WS-Abs-Diff
047300                       if    WS-Abs-Diff < 0
047400                             multiply  WS-Abs-Diff by -1
047500                       end-if
047600                       move  WS-Abs-Diff to WS-Edit-Pt
047700                       add  1 to WS-Weakness-Count
047800                       string  "PBR<1 share is " WS-Edit-Pt
047900                               " points below benchmark"
048000                               delimited by size
048100                         into WS-Weakness-Line (WS-Weakness-Count)
048200              end-if
048300     else
048400              add  1 to WS-Caution-Count
048500              move  "PBR data insufficient"
048600                       to WS-Caution-Line (WS-Caution-Count)
048700     end-if.
048800 aa031-Rule-Pbr-Exit.
048900     exit.
049000*
049100 aa032-Rule-Roe.
049200*
049300     if       WS-M-Roe-Median-Flag (1) = "Y"
049400          and WS-M-Roe-Median-Flag (2) = "Y"
049500              compute  WS-Diff rounded =
049600                       WS-M-Roe-Median (1) - WS-M-Roe-Median (2)
049700              if       WS-Diff not < 0
049800                       move  WS-M-Roe-Median (1) to WS-Edit-2dp
049900                       move  WS-Edit-2dp to WS-Text-Num1
050000                       move  WS-M-Roe-Median (2) to WS-Edit-2dp
050100                       move  WS-Edit-2dp to WS-Text-Num2
050200                       add  1 to WS-Strength-Count
050300                       string  "ROE median " WS-Text-Num1
050400                               " holds up against benchmark "
050500                               WS-Text-Num2
050600                               delimited by size
050700                         into WS-Strength-Line (WS-Strength-Count)
050800              else
050900                       move  WS-Diff to WS-Abs-Diff
051000                       multiply  WS-Abs-Diff by -1
051100                       move  WS-Abs-Diff to WS-Edit-2dp
051200                       add  1 to WS-Weakness-Count
051300                       string  "ROE median trails benchmark by "
051400                               WS-Edit-2dp
051500                               delimited by size
051600                         into WS-Weakness-Line (WS-Weakness-Count)
051700              end-if
051800     else
051900              add  1 to WS-Caution-Count
052000              move  "ROE data missing"
052100                       to WS-Caution-Line (WS-Caution-Count)
052200     end-if.
052300 aa032-Rule-Roe-Exit.
052400     exit.
052500*
052600 aa033-Rule-Yld.
052700*
052800     if       WS-M-Yld-Mean-Flag (1) = "Y"
052900          and WS-M-Yld-Mean-Flag (2) = "Y"
053000              compute  WS-Diff rounded =
053100                       WS-M-Yld-Mean (1) - WS-M-Yld-Mean (2)
053200              if       WS-Diff not < 0
053300                       move  WS-Diff to WS-Edit-2dp
053400                       add  1 to WS-Strength-Count
053500                       string  "Dividend yield mean exceeds "
053600                               "benchmark by " WS-Edit-2dp
053700                               delimited by size
053800                         into WS-Strength-Line (WS-Strength-Count)
053900              else
054000                       move  WS-Diff to WS-Abs-Diff
054100                       multiply  WS-Abs-Diff by -1
054200                       move  WS-Abs-Diff to WS-Edit-2dp
054300                       add  1 to WS-Weakness-Count
054400                       string  "Dividend yield mean trails "
054500                               "benchmark by " WS-Edit-2dp
054600                               delimited by size
054700                         into WS-Weakness-Line (WS-Weakness-Count)
054800              end-if
054900     else
055000              add  1 to WS-Caution-Count
055100              move  "Dividend-yield data missing"
055200                       to WS-Caution-Line (WS-Caution-Count)
055300     end-if.
055400 aa033-Rule-Yld-Exit.
055500     exit.
055600*
055700 aa034-Rule-Hhi.
055800*
055900     if       WS-M-Hhi-Value-Flag (1) = "Y"
056000              if    WS-M-Hhi-Value-Flag (2) = "Y"
056100                and WS-M-Hhi-Value (1) > WS-M-Hhi-Value (2)
056200                    move  WS-M-Hhi-Value (1) to WS-Edit-3dp
056300                    move  WS-Edit-3dp to WS-Text-Num1
056400                    move  WS-M-Hhi-Value (2) to WS-Edit-3dp
056500                    move  WS-Edit-3dp to WS-Text-Num2
056600                    add  1 to WS-Weakness-Count
056700                    string  "Sector HHI " WS-Text-Num1
056800                            " exceeds benchmark HHI "
056900                            WS-Text-Num2
057000                            delimited by size
057100                       into WS-Weakness-Line (WS-Weakness-Count)
057200              else
057300                    move  WS-M-Hhi-Value (1) to WS-Edit-3dp
057400                    add  1 to WS-Strength-Count
057500                    string  "Sector HHI is " WS-Edit-3dp
057600                            delimited by size
057700                       into WS-Strength-Line (WS-Strength-Count)
057800              end-if
057900     else
058000              add  1 to WS-Caution-Count
058100              move  "Sector data insufficient"
058200                       to WS-Caution-Line (WS-Caution-Count)
058300     end-if.
058400 aa034-Rule-Hhi-Exit.
058500     exit.
058600*
058700 aa035-Rule-Top10.
058800*
058900     if       WS-M-Hhi-Top10-Flag (1) not = "Y"
059000              add  1 to WS-Caution-Count
059100              move  "Top-10 concentration data missing"
059200                       to WS-Caution-Line (WS-Caution-Count)
059300     end-if.
059400 aa035-Rule-Top10-Exit.
059500     exit.
059600*
059700 aa040-Print-Report.
059800*
059900     initiate Ia-Comparison-Report.
060000     perform  aa041-Print-Metrics-Table
060100                 thru aa041-Print-Metrics-Table-Exit.
060200     perform  aa042-Print-Insights
060300                 thru aa042-Print-Insights-Exit.
060400     perform  aa043-Print-Assessment
060500                 thru aa043-Print-Assessment-Exit.
060600     terminate Ia-Comparison-Report.
060700 aa040-Print-Report-Exit.
060800     exit.
060900*
061000*   Thirteen rows, METRIC / YOMIURI333 / TOPIX - each row moves
061100*   its own label and formats its own pair of values before the
061200*   GENERATE, rather than trying to drive the table off a loop -
061300*   the four metrics records differ too much in shape for that.
061400*
061500 aa041-Print-Metrics-Table.
061600*
061700     perform  aa041-Row-Pbr-Count   thru aa041-Row-Pbr-Count-Exit.
061800     perform  aa041-Row-Pbr-Lt1     thru aa041-Row-Pbr-Lt1-Exit.
061900     perform  aa041-Row-Pbr-Mean    thru aa041-Row-Pbr-Mean-Exit.
062000     perform  aa041-Row-Pbr-Median
062100                 thru aa041-Row-Pbr-Median-Exit.
062200     perform  aa041-Row-Roe-Count   thru aa041-Row-Roe-Count-Exit.
062300     perform  aa041-Row-Roe-Median
062400                 thru aa041-Row-Roe-Median-Exit.
062500     perform  aa041-Row-Roe-Q25     thru aa041-Row-Roe-Q25-Exit.
062600     perform  aa041-Row-Roe-Q75     thru aa041-Row-Roe-Q75-Exit.
062700     perform  aa041-Row-Yld-Count   thru aa041-Row-Yld-Count-Exit.
062800     perform  aa041-Row-Yld-Mean    thru aa041-Row-Yld-Mean-Exit.
062900     perform  aa041-Row-Hhi-Constituents
063000                 thru aa041-Row-Hhi-Constituents-Exit.
063100     perform  aa041-Row-Hhi-Value   thru aa041-Row-Hhi-Value-Exit.
063200     perform  aa041-Row-Hhi-Top10   thru aa041-Row-Hhi-Top10-Exit.
063300 aa041-Print-Metrics-Table-Exit.
063400     exit.
063500*
063600 aa041-Row-Pbr-Count.
063700*
063800     move     "PBR Count"          to WS-Rpt-Label.
063900     move     WS-M-Pbr-Present (1) to WS-Fmt-Flag-In.
064000     move     WS-M-Pbr-Count (1)   to WS-Fmt-Count-In.
064100     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
064200     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
064300     move     WS-M-Pbr-Present (2) to WS-Fmt-Flag-In.
064400     move     WS-M-Pbr-Count (2)   to WS-Fmt-Count-In.
064500     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
064600     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
064700     generate Rpt-Metric-Detail.
064800 aa041-Row-Pbr-Count-Exit.
064900     exit.
065000*
065100 aa041-Row-Pbr-Lt1.
065200*
065300     move     "PBR<1 Share"        to WS-Rpt-Label.
065400     move     WS-M-Pbr-Lt1-Flag (1) to WS-Fmt-Flag-In.
065500     move     WS-M-Pbr-Lt1 (1)     to WS-Fmt-Rate-In.
065600     perform  zz060-Fmt-Pct       thru zz060-Fmt-Pct-Exit.
065700     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
065800     move     WS-M-Pbr-Lt1-Flag (2) to WS-Fmt-Flag-In.
065900     move     WS-M-Pbr-Lt1 (2)     to WS-Fmt-Rate-In.
066000     perform  zz060-Fmt-Pct       thru zz060-Fmt-Pct-Exit.
066100     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
066200     generate Rpt-Metric-Detail.
066300 aa041-Row-Pbr-Lt1-Exit.
066400     exit.
066500*
066600 aa041-Row-Pbr-Mean.
066700*
066800     move     "PBR Mean"           to WS-Rpt-Label.
066900     move     WS-M-Pbr-Mean-Flag (1) to WS-Fmt-Flag-In.
067000     move     WS-M-Pbr-Mean (1)    to WS-Fmt-Rate-In.
067100     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
067200     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
067300     move     WS-M-Pbr-Mean-Flag (2) to WS-Fmt-Flag-In.
067400     move     WS-M-Pbr-Mean (2)    to WS-Fmt-Rate-In.
067500     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
067600     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
067700     generate Rpt-Metric-Detail.
067800 aa041-Row-Pbr-Mean-Exit.
067900     exit.
068000*
068100 aa041-Row-Pbr-Median.
068200*
068300     move     "PBR Median"         to WS-Rpt-Label.
068400     move     WS-M-Pbr-Median-Flag (1) to WS-Fmt-Flag-In.
068500     move     WS-M-Pbr-Median (1)  to WS-Fmt-Rate-In.
068600     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
068700     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
068800     move     WS-M-Pbr-Median-Flag (2) to WS-Fmt-Flag-In.
068900     move     WS-M-Pbr-Median (2)  to WS-Fmt-Rate-In.
069000     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
069100     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
069200     generate Rpt-Metric-Detail.
069300 aa041-Row-Pbr-Median-Exit.
069400     exit.
069500*
069600 aa041-Row-Roe-Count.
069700*
069800     move     "ROE Count"          to WS-Rpt-Label.
069900     move     WS-M-Roe-Present (1) to WS-Fmt-Flag-In.
070000     move     WS-M-Roe-Count (1)   to WS-Fmt-Count-In.
070100     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
070200     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
070300     move     WS-M-Roe-Present (2) to WS-Fmt-Flag-In.
070400     move     WS-M-Roe-Count (2)   to WS-Fmt-Count-In.
070500     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
070600     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
070700     generate Rpt-Metric-Detail.
070800 aa041-Row-Roe-Count-Exit.
070900     exit.
071000*
071100 aa041-Row-Roe-Median.
071200*
071300     move     "ROE Median"         to WS-Rpt-Label.
071400     move     WS-M-Roe-Median-Flag (1) to WS-Fmt-Flag-In.
071500     move     WS-M-Roe-Median (1)  to WS-Fmt-Rate-In.
071600     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
071700     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
071800     move     WS-M-Roe-Median-Flag (2) to WS-Fmt-Flag-In.
071900     move     WS-M-Roe-Median (2)  to WS-Fmt-Rate-In.
072000     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
072100     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
072200     generate Rpt-Metric-Detail.
072300 aa041-Row-Roe-Median-Exit.
072400     exit.
072500*
072600 aa041-Row-Roe-Q25.
072700*
072800     move     "ROE Q25"            to WS-Rpt-Label.
072900     move     WS-M-Roe-Q25-Flag (1) to WS-Fmt-Flag-In.
073000     move     WS-M-Roe-Q25 (1)     to WS-Fmt-Rate-In.
073100     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
073200     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
073300     move     WS-M-Roe-Q25-Flag (2) to WS-Fmt-Flag-In.
073400     move     WS-M-Roe-Q25 (2)     to WS-Fmt-Rate-In.
073500     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
073600     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
073700     generate Rpt-Metric-Detail.
073800 aa041-Row-Roe-Q25-Exit.
073900     exit.
074000*
074100 aa041-Row-Roe-Q75.
074200*
074300     move     "ROE Q75"            to WS-Rpt-Label.
074400     move     WS-M-Roe-Q75-Flag (1) to WS-Fmt-Flag-In.
074500     move     WS-M-Roe-Q75 (1)     to WS-Fmt-Rate-In.
074600     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
074700     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
074800     move     WS-M-Roe-Q75-Flag (2) to WS-Fmt-Flag-In.
074900     move     WS-M-Roe-Q75 (2)     to WS-Fmt-Rate-In.
075000     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
075100     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
075200     generate Rpt-Metric-Detail.
075300 aa041-Row-Roe-Q75-Exit.
075400     exit.
075500*
075600 aa041-Row-Yld-Count.
075700*
075800     move     "Dividend Yield Count" to WS-Rpt-Label.
075900     move     WS-M-Yld-Present (1) to WS-Fmt-Flag-In.
076000     move     WS-M-Yld-Count (1)   to WS-Fmt-Count-In.
076100     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
076200     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
076300     move     WS-M-Yld-Present (2) to WS-Fmt-Flag-In.
076400     move     WS-M-Yld-Count (2)   to WS-Fmt-Count-In.
076500     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
076600     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
076700     generate Rpt-Metric-Detail.
076800 aa041-Row-Yld-Count-Exit.
076900     exit.
077000*
077100 aa041-Row-Yld-Mean.
077200*
077300     move     "Dividend Yield Mean" to WS-Rpt-Label.
077400     move     WS-M-Yld-Mean-Flag (1) to WS-Fmt-Flag-In.
077500     move     WS-M-Yld-Mean (1)    to WS-Fmt-Rate-In.
077600     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
077700     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
077800     move     WS-M-Yld-Mean-Flag (2) to WS-Fmt-Flag-In.
077900     move     WS-M-Yld-Mean (2)    to WS-Fmt-Rate-In.
078000     perform  zz060-Fmt-Rate      thru zz060-Fmt-Rate-Exit.
078100     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
078200     generate Rpt-Metric-Detail.
078300 aa041-Row-Yld-Mean-Exit.
078400     exit.
078500*
078600 aa041-Row-Hhi-Constituents.
078700*
078800     move     "Constituent Count"  to WS-Rpt-Label.
078900     move     WS-M-Hhi-Present (1) to WS-Fmt-Flag-In.
079000     move     WS-M-Hhi-Constituents (1)
079100                                    to WS-Fmt-Count-In.
079200     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
079300     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
079400     move     WS-M-Hhi-Present (2) to WS-Fmt-Flag-In.
079500     move     WS-M-Hhi-Constituents (2)
079600                                    to WS-Fmt-Count-In.
079700     perform  zz060-Fmt-Count     thru zz060-Fmt-Count-Exit.
079800     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
079900     generate Rpt-Metric-Detail.
080000 aa041-Row-Hhi-Constituents-Exit.
080100     exit.
080200*
080300 aa041-Row-Hhi-Value.
080400*
080500     move     "HHI"                to WS-Rpt-Label.
080600     move     WS-M-Hhi-Value-Flag (1) to WS-Fmt-Flag-In.
080700     move     WS-M-Hhi-Value (1)   to WS-Fmt-Rate-In.
080800     perform  zz060-Fmt-Hhi       thru zz060-Fmt-Hhi-Exit.
080900     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
081000     move     WS-M-Hhi-Value-Flag (2) to WS-Fmt-Flag-In.
081100     move     WS-M-Hhi-Value (2)   to WS-Fmt-Rate-In.
081200     perform  zz060-Fmt-Hhi       thru zz060-Fmt-Hhi-Exit.
081300     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
081400     generate Rpt-Metric-Detail.
081500 aa041-Row-Hhi-Value-Exit.
081600     exit.
081700*
081800 aa041-Row-Hhi-Top10.
081900*
082000     move     "Top-10 Weight"      to WS-Rpt-Label.
082100     move     WS-M-Hhi-Top10-Flag (1) to WS-Fmt-Flag-In.
082200     move     WS-M-Hhi-Top10 (1)   to WS-Fmt-Rate-In.
082300     perform  zz060-Fmt-Pct       thru zz060-Fmt-Pct-Exit.
082400     move     WS-Fmt-Result        to WS-Rpt-Analyzed.
082500     move     WS-M-Hhi-Top10-Flag (2) to WS-Fmt-Flag-In.
082600     move     WS-M-Hhi-Top10 (2)   to WS-Fmt-Rate-In.
082700     perform  zz060-Fmt-Pct       thru zz060-Fmt-Pct-Exit.
082800     move     WS-Fmt-Result        to WS-Rpt-Benchmark.
082900     generate Rpt-Metric-Detail.
083000 aa041-Row-Hhi-Top10-Exit.
083100     exit.
083200*
083300*   Four lines, always emitted regardless of how the rules above
083400*   came out.
083500*
083600 aa042-Print-Insights.
083700*
083800     move     "Insights"           to WS-Rpt-Text.
083900     generate Rpt-Section-Title.
084000     perform  aa042-Insight-Pbr    thru aa042-Insight-Pbr-Exit.
084100     perform  aa042-Insight-Roe    thru aa042-Insight-Roe-Exit.
084200     perform  aa042-Insight-Yld    thru aa042-Insight-Yld-Exit.
084300     perform  aa042-Insight-Hhi    thru aa042-Insight-Hhi-Exit.
084400 aa042-Print-Insights-Exit.
084500     exit.
084600*
084700 aa042-Insight-Pbr.
084800*
084900     if       WS-M-Pbr-Lt1-Flag (1) = "Y"
085000          and WS-M-Pbr-Lt1-Flag (2) = "Y"
085100              compute  WS-Diff rounded =
085200                       (WS-M-Pbr-Lt1 (1) - WS-M-Pbr-Lt1 (2)) * 100
085300              if       WS-Diff not < 0
085400                       move  WS-Diff to WS-Edit-Pt
085500                       move  spaces to WS-Rpt-Text
085600                       string  "value: analyzed PBR<1 share is "
085700                               WS-Edit-Pt
085800                               " points above benchmark"
085900                               delimited by size into WS-Rpt-Text
086000              else
086100                       move  WS-Diff to WS-Abs-Diff
086200                       multiply  WS-Abs-Diff by -1
086300                       move  WS-Abs-Diff to WS-Edit-Pt
086400                       move  spaces to WS-Rpt-Text
086500                       string  "value: analyzed PBR<1 share is "
086600                               WS-Edit-Pt
086700                               " points below benchmark"
086800                               delimited by size into WS-Rpt-Text
086900              end-if
087000     else
087100              move  "value: PBR data insufficient for comparison"
087200                       to WS-Rpt-Text
087300     end-if.
087400     generate Rpt-Text-Line.
087500 aa042-Insight-Pbr-Exit.
087600     exit.
087700*
087800 aa042-Insight-Roe.
087900*
088000     if       WS-M-Roe-Median-Flag (1) = "Y"
088100          and WS-M-Roe-Median-Flag (2) = "Y"
088200              compute  WS-Diff rounded =
088300                       WS-M-Roe-Median (1) - WS-M-Roe-Median (2)
088400              if       WS-Diff < 0
088500                       move  "lower"  to WS-Descriptor
088600              else
088700                       move  "higher" to WS-Descriptor
088800              end-if
088900              move  WS-M-Roe-Median (1) to WS-Edit-2dp
089000              move  WS-Edit-2dp to WS-Text-Num1
089100              move  WS-M-Roe-Median (2) to WS-Edit-2dp
089200              move  WS-Edit-2dp to WS-Text-Num2
089300              move  spaces to WS-Rpt-Text
089400              string  "profitability: analyzed ROE median is "
089500                      WS-Descriptor " than benchmark ("
089600                      WS-Text-Num1 " vs " WS-Text-Num2 ")"
089700                      delimited by size into WS-Rpt-Text
089800     else
089900              move  "profitability: ROE median not comparable"
090000                       to WS-Rpt-Text
090100     end-if.
090200     generate Rpt-Text-Line.
090300 aa042-Insight-Roe-Exit.
090400     exit.
090500*
090600 aa042-Insight-Yld.
090700*
090800     if       WS-M-Yld-Mean-Flag (1) = "Y"
090900          and WS-M-Yld-Mean-Flag (2) = "Y"
091000              compute  WS-Diff rounded =
091100                       WS-M-Yld-Mean (1) - WS-M-Yld-Mean (2)
091200              if       WS-Diff < 0
091300                       move  "lower"  to WS-Descriptor
091400              else
091500                       move  "higher" to WS-Descriptor
091600              end-if
091700              move  WS-M-Yld-Mean (1) to WS-Edit-2dp
091800              move  WS-Edit-2dp to WS-Text-Num1
091900              move  WS-M-Yld-Mean (2) to WS-Edit-2dp
092000              move  WS-Edit-2dp to WS-Text-Num2
092100              move  spaces to WS-Rpt-Text
092200              string  "income: analyzed yield mean is "
092300                      WS-Descriptor " than benchmark ("
092400                      WS-Text-Num1 "% vs " WS-Text-Num2 "%)"
092500                      delimited by size into WS-Rpt-Text
092600     else
092700              move  "income: dividend-yield data insufficient"
092800                       to WS-Rpt-Text
092900     end-if.
093000     generate Rpt-Text-Line.
093100 aa042-Insight-Yld-Exit.
093200     exit.
093300*
093400 aa042-Insight-Hhi.
093500*
093600     if       WS-M-Hhi-Value-Flag (1) = "Y"
093700              move  WS-M-Hhi-Value (1) to WS-Edit-3dp
093800              move  spaces to WS-Rpt-Text
093900              string  "concentration: HHI is " WS-Edit-3dp
094000                      delimited by size into WS-Rpt-Text
094100     else
094200              move  "concentration: sector data insufficient"
094300                       to WS-Rpt-Text
094400     end-if.
094500     generate Rpt-Text-Line.
094600 aa042-Insight-Hhi-Exit.
094700     exit.
094800*
094900*   Strengths / Weaknesses / Cautions - one block per table, a
095000*   block with nothing in it prints the single word "(NONE)".
095100*
095200 aa043-Print-Assessment.
095300*
095400     move     "Strengths"          to WS-Rpt-Text.
095500     generate Rpt-Section-Title.
095600     if       WS-Strength-Count = zero
095700              move  "(NONE)" to WS-Rpt-Text
095800              generate Rpt-Text-Line
095900     else
096000              perform  aa043-Print-Strength
096100                          thru aa043-Print-Strength-Exit
096200                       varying WS-List-Sub from 1 by 1
096300                       until WS-List-Sub > WS-Strength-Count
096400     end-if.
096500     move     "Weaknesses"         to WS-Rpt-Text.
096600     generate Rpt-Section-Title.
096700     if       WS-Weakness-Count = zero
096800              move  "(NONE)" to WS-Rpt-Text
096900              generate Rpt-Text-Line
097000     else
097100              perform  aa043-Print-Weakness
097200                          thru aa043-Print-Weakness-Exit
097300                       varying WS-List-Sub from 1 by 1
097400                       until WS-List-Sub > WS-Weakness-Count
097500     end-if.
097600     move     "Cautions"           to WS-Rpt-Text.
097700     generate Rpt-Section-Title.
097800     if       WS-Caution-Count = zero
097900              move  "(NONE)" to WS-Rpt-Text
098000              generate Rpt-Text-Line
098100     else
098200              perform  aa043-Print-Caution
098300                          thru aa043-Print-Caution-Exit
098400                       varying WS-List-Sub from 1 by 1
098500                       until WS-List-Sub > WS-Caution-Count
098600     end-if.
098700 aa043-Print-Assessment-Exit.
098800     exit.
098900*
099000 aa043-Print-Strength.
099100*
099200     move     WS-Strength-Line (WS-List-Sub) to WS-Rpt-Text.
099300     generate Rpt-Text-Line.
099400 aa043-Print-Strength-Exit.
099500     exit.
099600*
099700 aa043-Print-Weakness.
099800*
099900     move     WS-Weakness-Line (WS-List-Sub) to WS-Rpt-Text.
100000     generate Rpt-Text-Line.
100100 aa043-Print-Weakness-Exit.
100200     exit.
100300*
100400 aa043-Print-Caution.
100500*
100600     move     WS-Caution-Line (WS-List-Sub) to WS-Rpt-Text.
100700     generate Rpt-Text-Line.
100800 aa043-Print-Caution-Exit.
100900     exit.
101000*
101100*   Shared value formatters - every metrics-table cell and every
101200*   logic-summary line that quotes a figure goes through one of
101300*   these four, flag-driven exactly like the upstream statistics
101400*   records themselves.
101500*
101600 zz060-Fmt-Count.
101700*
101800     if       WS-Fmt-Flag-In = "Y"
101900              move  WS-Fmt-Count-In to WS-Edit-Count
102000              move  WS-Edit-Count   to WS-Fmt-Result
102100     else
102200              move  "N/A"           to WS-Fmt-Result
102300     end-if.
102400 zz060-Fmt-Count-Exit.
102500     exit.
102600*
102700 zz060-Fmt-Rate.
102800*
102900     if       WS-Fmt-Flag-In = "Y"
103000              move  WS-Fmt-Rate-In  to WS-Edit-Rate
103100              move  WS-Edit-Rate    to WS-Fmt-Result
103200     else
103300              move  "N/A"           to WS-Fmt-Result
103400     end-if.
103500 zz060-Fmt-Rate-Exit.
103600     exit.
103700*
103800*   Percent format - if the stored value is <= 1 it is scaled up
103900*   by a hundred first, then printed to one decimal with a "%".
104000*
104100 zz060-Fmt-Pct.
104200*
104300     if       WS-Fmt-Flag-In = "Y"
104400              if    WS-Fmt-Rate-In not > 1
104500                    compute  WS-Fmt-Pct-Work rounded =
104600                             WS-Fmt-Rate-In * 100
104700              else
104800                    move  WS-Fmt-Rate-In to WS-Fmt-Pct-Work
104900              end-if
105000              move  WS-Fmt-Pct-Work to WS-Edit-Pct
105100              move  spaces          to WS-Fmt-Result
105200              string  WS-Edit-Pct "%"
105300                      delimited by size into WS-Fmt-Result
105400     else
105500              move  "N/A"           to WS-Fmt-Result
105600     end-if.
105700 zz060-Fmt-Pct-Exit.
105800     exit.
105900*
106000 zz060-Fmt-Hhi.
106100*
106200     if       WS-Fmt-Flag-In = "Y"
106300              move  WS-Fmt-Rate-In  to WS-Edit-Hhi
106400              move  WS-Edit-Hhi     to WS-Fmt-Result
106500     else
106600              move  "N/A"           to WS-Fmt-Result
106700     end-if.
106800 zz060-Fmt-Hhi-Exit.
106900     exit.
107000*
107100 aa090-Close-Files.
107200*
107300     if       Pbr-Open-Ok close Pbr-Metrics-File   end-if.
107400     if       Roe-Open-Ok close Roe-Metrics-File   end-if.
107500     if       Yld-Open-Ok close Yield-Metrics-File end-if.
107600     if       Hhi-Open-Ok close Hhi-Metrics-File   end-if.
107700     close    Print-File.
107800 aa090-Close-Files-Exit.
107900     exit.
108000*
108100 zz070-Log-Run-Date.
108200*
108300     move     current-date to WS-Ia-Date-Block.
108400     move     WS-Ia-CC-YY  to WS-Ia-Year.
108500     move     WS-Ia-MM     to WS-Ia-Month.
108600     move     WS-Ia-DD     to WS-Ia-Days.
108700     display  "IA060 RUN DATE (DD/MM/CCYY): " WS-Ia-Days
108800              "/" WS-Ia-Month "/" WS-Ia-Year.
108900 zz070-Log-Run-Date-Exit.
109000     exit.
109100*
109200 zz900-Abort.
109300*
109400     display  SY001.
109450     display  "IA060 FILE STATUS: " WS-Combined-Status.
109500     display  WS-Ia-Abort-Msg.
109600     if       Pbr-Open-Ok close Pbr-Metrics-File   end-if.
109700     if       Roe-Open-Ok close Roe-Metrics-File   end-if.
109800     if       Yld-Open-Ok close Yield-Metrics-File end-if.
109900     if       Hhi-Open-Ok close Hhi-Metrics-File   end-if.
110000     move     16 to return-code.
110100     stop     run.
110200 zz900-Abort-Exit.
110300     exit.
110400*
